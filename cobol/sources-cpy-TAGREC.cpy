000100***************************************************************
000200* TAGREC.CPYBK
000300* STOCK SYSTEM - EXISTING TAG TABLE ENTRY (TAGS-IN)
000400*---------------------------------------------------------------
000500* ONE ENTRY PER EXISTING TAG.  LOADED BY STKVPRD INTO TG-TABLE
000600* AND SEARCHED BY ID TO RESOLVE EACH PROD-TAG-IDS ENTRY.  RECORD
000700* LENGTH IS 87 BYTES (36+50+1).
000800*---------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*===============================================================
001100* STK4D1  11/02/2011  ACNTWL   - INITIAL VERSION, COMPANION TO
001200*                                THE PRODUCT-TAGGING FEATURE,
001300*                                REQ# STK-2011-017.
001400*===============================================================
001500     05  TAG-ID                      PIC X(36).
001600*                        UUID OF THE TAG
001700     05  TAG-NAME                    PIC X(50).
001800*                        TAG NAME - UNIQUE
001900     05  FILLER                      PIC X(01).
