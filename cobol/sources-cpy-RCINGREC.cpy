000100***************************************************************
000200* RCINGREC.CPYBK
000300* STOCK SYSTEM - RECIPE INGREDIENT (BILL OF MATERIALS) LINE
000400* (RECIPE-INGREDIENTS-IN/OUT)
000500*---------------------------------------------------------------
000600* WK-C-RCING-RECORD IS THE RECIPE-INGREDIENTS-IN LAYOUT, RECORD
000700* LENGTH 149 BYTES (36+36+36+10+20+10+1).  WK-C-RCING-COMPUTED
000800* HOLDS THE FIELDS STKVRCI DERIVES FOR EACH LINE.
000900* WK-C-RCING-OUT-DETAIL/WK-C-RCING-OUT-TOTAL ARE THE TWO RECORD
001000* SHAPES WRITTEN TO RECIPE-INGREDIENTS-OUT, BOTH 130 BYTES, ONE
001100* PER RECIPE CONTROL BREAK, DISTINGUISHED BY THE LEADING
001200* RECORD-TYPE BYTE.
001300*---------------------------------------------------------------
001400* HISTORY OF MODIFICATION:
001500*===============================================================
001600* STK1A1  14/03/1991  R.SEAH   - INITIAL VERSION.
001700* STK6F2  17/11/2005  ACNMHL   - ADD RECIPE-TOTAL SUMMARY RECORD
001800*                                SHAPE ON CONTROL BREAK, REQ#
001900*                                STK-2005-063.
002000*===============================================================
002100     05  WK-C-RCING-RECORD.
002200         10  RI-ID                   PIC X(36).
002300*                        UUID OF THE RECIPE INGREDIENT LINE
002400         10  RI-RECIPE-ID            PIC X(36).
002500*                        FK TO RECIPE - CONTROL BREAK KEY
002600         10  RI-INGREDIENT-PRODUCT-ID PIC X(36).
002700*                        FK TO PRODUCT USED AS INGREDIENT
002800         10  RI-QUANTITY             PIC S9(07)V9(03).
002900*                        QTY OF INGREDIENT REQUIRED - REQUIRED
003000         10  RI-UNIT                 PIC X(20).
003100*                        UNIT OF MEASURE - REQUIRED
003200         10  RI-COST-PER-UNIT        PIC S9(08)V99.
003300*                        OPTIONAL COST PER UNIT
003400         10  RI-COST-PER-UNIT-PRESENT PIC X(01).
003500             88  RI-COST-SUPPLIED              VALUE "Y".
003600             88  RI-COST-OMITTED               VALUE "N".
003700
003800     05  WK-C-RCING-COMPUTED.
003900         10  RI-TOTAL-COST           PIC S9(09)V99.
004000*                        QUANTITY TIMES COST-PER-UNIT, ROUNDED
004100         10  RI-TOTAL-COST-PRESENT   PIC X(01).
004200             88  RI-TOTAL-COST-IS-PRESENT     VALUE "Y".
004300             88  RI-TOTAL-COST-NOT-PRESENT    VALUE "N".
004400         10  RI-HAS-COST-INFO        PIC X(01).
004500             88  RI-HAS-COST-INFO-YES          VALUE "Y".
004600             88  RI-HAS-COST-INFO-NO           VALUE "N".
004700
004800     05  WK-C-RCING-OUT-DETAIL.
004900         10  RCOUT-REC-TYPE          PIC X(01) VALUE "D".
005000         10  RCOUT-ID                PIC X(36).
005100         10  RCOUT-RECIPE-ID         PIC X(36).
005200         10  RCOUT-INGREDIENT-PRODUCT-ID PIC X(36).
005300         10  RCOUT-TOTAL-COST        PIC S9(09)V99.
005400         10  RCOUT-TOTAL-COST-PRESENT PIC X(01).
005500         10  RCOUT-HAS-COST-INFO     PIC X(01).
005600         10  FILLER                  PIC X(08).
005700
005800     05  WK-C-RCING-OUT-TOTAL REDEFINES WK-C-RCING-OUT-DETAIL.
005900         10  SUMOUT-REC-TYPE         PIC X(01).
006000         10  SUMOUT-RECIPE-ID        PIC X(36).
006100         10  SUMOUT-TOTAL-COST-SUM   PIC S9(09)V99.
006200*                        SUM OF RI-TOTAL-COST WHERE PRESENT
006300         10  SUMOUT-LINE-COUNT       PIC 9(07).
006400*                        INGREDIENT LINES SEEN IN THIS RECIPE
006500         10  SUMOUT-MISSING-COST-COUNT PIC 9(07).
006600*                        LINES WITH NO COST-PER-UNIT SUPPLIED
006700         10  FILLER                  PIC X(68).
