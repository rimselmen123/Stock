000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     STKVRCI.
000500 AUTHOR.         R. SEAH.
000600 INSTALLATION.   STOCK SYSTEMS - HEAD OFFICE IT.
000700 DATE-WRITTEN.   05 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  READS THE RECIPE INGREDIENT (BILL OF MATERIALS)
001200*               LINES ON RECIPE-INGREDIENTS-IN (PRE-SORTED BY
001300*               THE EXTRACT JOB ON RECIPE THEN INGREDIENT),
001400*               EXTENDS EACH LINE'S QUANTITY BY ITS COST-PER-UNIT
001500*               WHEN SUPPLIED, AND ROLLS PER-RECIPE TOTALS TO A
001600*               SUMMARY LINE EMITTED ON EACH RECIPE CONTROL
001700*               BREAK.  NO RECORD IS EVER REJECTED BY THIS
001800*               PROGRAM - IT IS A PURE CALCULATION PASS, NOT A
001900*               VALIDATION PASS.
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*======================================================================
002300* STK1B3  05/04/1991  R.SEAH   - INITIAL VERSION.
002400*----------------------------------------------------------------------*
002500* STK2B4  09/09/1998  K.ONG    - Y2K REMEDIATION - REVIEWED ALL DATE
002600*                                FIELDS IN THIS PROGRAM, NONE STORE A
002700*                                2-DIGIT YEAR, NO CHANGE REQUIRED.
002800*                                CERT REF Y2K-STK-004.
002900*----------------------------------------------------------------------*
003000* STK6F3  17/11/2005  ACNMHL   - REQ# STK-2005-063 - ADD THE
003100*                                PER-RECIPE SUMMARY LINE ON THE
003200*                                CONTROL BREAK, COMPANION CHANGE
003300*                                TO STKVINV's OWN STK6F2.
003400*----------------------------------------------------------------------*
003500* STK9J1  04/06/2012  ACNTWL   - REQ# STK-2012-011 - RI-TOTAL-COST
003600*                                WAS TRUNCATING THE THIRD DECIMAL
003700*                                OF RI-QUANTITY INSTEAD OF ROUNDING
003800*                                IT - CHANGED THE COMPUTE TO
003900*                                ROUNDED PER FINANCE'S REQUEST.
003910*----------------------------------------------------------------------*
003920* STK9K5  14/03/2023  ACNRSN   - REQ# STK-2023-008 - ADDED A RUN-END
003930*                                LINE COUNT MESSAGE FOR THE OPERATOR
003940*                                LOG.
004000*======================================================================
004100     EJECT
004200***************************
004300 ENVIRONMENT DIVISION.
004400***************************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA
004900                 UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RECIPE-INGREDIENTS-IN  ASSIGN TO STKRCIIN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WK-C-FILE-STATUS.
005700     SELECT RECIPE-INGREDIENTS-OUT ASSIGN TO STKRCIOT
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WK-C-FILE-STATUS.
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400***************
006500 FD  RECIPE-INGREDIENTS-IN
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS WK-C-RCING-IN-REC.
006800 01  WK-C-RCING-IN-REC.
006900     COPY RCINGREC.
007000
007100 FD  RECIPE-INGREDIENTS-OUT
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS WK-C-RCING-FD-OUT-REC.
007400 01  WK-C-RCING-FD-OUT-REC             PIC X(130).
007500
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                          PIC X(24)        VALUE
007900     "** PROGRAM STKVRCI **".
008000
008100* ------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300     COPY STKCMWS.
008400
008500 01  WK-C-WORK-AREA.
008600     05  WK-C-CAND-EOF-SW            PIC X(01) VALUE "N".
008700         88  WK-C-CAND-EOF                     VALUE "Y".
008800     05  WK-C-ANY-LINE-SW            PIC X(01) VALUE "N".
008900         88  WK-C-ANY-LINE-SEEN                VALUE "Y".
009000     05  WS-PREVIOUS-RECIPE-ID       PIC X(36) VALUE SPACES.
009100     05  WS-RECIPE-LINE-CNT          PIC 9(07) COMP VALUE ZERO.
009200     05  WS-RECIPE-MISSING-CNT       PIC 9(07) COMP VALUE ZERO.
009300     05  WS-RECIPE-COST-SUM          PIC S9(09)V99 VALUE ZERO.
009400
009410 77  WS-RUN-LINE-CNT                 PIC 9(07) COMP VALUE ZERO.
009420*                        TOTAL RECIPE-INGREDIENTS-IN RECORDS READ
009430*                        ACROSS ALL RECIPES THIS RUN, DISPLAYED
009440*                        IN THE RUN-END MESSAGE.
009500 01  WS-TODAY-8                      PIC 9(08) VALUE ZEROS.
009600 01  WS-TODAY-YMD REDEFINES WS-TODAY-8.
009700     05  WS-TODAY-CC                 PIC 9(02).
009800     05  WS-TODAY-YY                 PIC 9(02).
009900     05  WS-TODAY-MM                 PIC 9(02).
010000     05  WS-TODAY-DD                 PIC 9(02).
010100
010200* --------------- RECIPE-ID DISPLAY SHORT-FORM ------------------*
010300* REQ# STK-2009-027'S STKVINV CONVENTION, CARRIED OVER HERE SO   *
010400* THE OPERATOR CONSOLE MESSAGES OF BOTH CALCULATION PROGRAMS     *
010500* LOOK THE SAME.                                                 *
010600*------------------------------------------------------------------*
010700 01  WS-PREVIOUS-RECIPE-SHORT REDEFINES WS-PREVIOUS-RECIPE-ID.
010800     05  WS-PRECIPE-SHORT-1          PIC X(08).
010900     05  FILLER                      PIC X(28).
011000
011100* --------------- OPERATOR SUMMARY DISPLAY AREA ------------------*
011200 01  WS-RECIPE-MSG-AREA.
011300     05  RM-RECIPE-ID                PIC X(36).
011400     05  RM-LINE-CNT                 PIC 9(07).
011500     05  RM-MISSING-CNT              PIC 9(07).
011600     05  RM-COST-SUM                 PIC S9(09)V99.
011700     05  FILLER                      PIC X(10).
011800
011900 01  WS-RECIPE-MSG-SHORT-VIEW REDEFINES WS-RECIPE-MSG-AREA.
012000*                        SHORT VIEW - FIRST 8 CHARS OF THE
012100*                        RECIPE ID ONLY - SAME IDEA AS STKVINV.
012200     05  RMV-RECIPE-PREFIX           PIC X(08).
012300     05  FILLER                      PIC X(63).
012400
012500***************************************************
012600 PROCEDURE DIVISION.
012700***************************************************
012800 MAIN-MODULE.
012900     PERFORM A000-START-PROGRAM-ROUTINE
013000        THRU A099-START-PROGRAM-ROUTINE-EX.
013100     PERFORM B000-MAIN-PROCESSING
013200        THRU B999-MAIN-PROCESSING-EX.
013300     PERFORM Z000-END-PROGRAM-ROUTINE
013400        THRU Z999-END-PROGRAM-ROUTINE-EX.
013500     GOBACK.
013600
013700*----------------------------------------------------------------*
013800 A000-START-PROGRAM-ROUTINE.
013900*----------------------------------------------------------------*
014000     ACCEPT  WS-TODAY-8              FROM DATE YYYYMMDD.
014100     DISPLAY "STKVRCI - RUN DATE " WS-TODAY-8.
014200
014300     OPEN INPUT  RECIPE-INGREDIENTS-IN.
014400     IF  NOT WK-C-SUCCESSFUL
014500         DISPLAY "STKVRCI - OPEN FILE ERROR - RECIPE-INGREDIENTS-IN"
014600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014700         PERFORM Y900-ABNORMAL-TERMINATION
014800     END-IF.
014900
015000     OPEN OUTPUT RECIPE-INGREDIENTS-OUT.
015100     IF  NOT WK-C-SUCCESSFUL
015200         DISPLAY "STKVRCI - OPEN FILE ERROR - RECIPE-INGREDIENTS-OUT"
015300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400         PERFORM Y900-ABNORMAL-TERMINATION
015500     END-IF.
015600*----------------------------------------------------------------*
015700 A099-START-PROGRAM-ROUTINE-EX.
015800*----------------------------------------------------------------*
015900     EXIT.
016000
016100*----------------------------------------------------------------*
016200 B000-MAIN-PROCESSING.
016300*----------------------------------------------------------------*
016400     MOVE "N" TO WK-C-CAND-EOF-SW.
016500     PERFORM B100-PROCESS-ONE-LINE
016600        THRU B199-PROCESS-ONE-LINE-EX
016700        UNTIL WK-C-CAND-EOF.
016800*----------------------------------------------------------------*
016900 B999-MAIN-PROCESSING-EX.
017000*----------------------------------------------------------------*
017100     EXIT.
017200
017300*----------------------------------------------------------------*
017400 B100-PROCESS-ONE-LINE.
017500*----------------------------------------------------------------*
017600     READ RECIPE-INGREDIENTS-IN.
017700     IF  WK-C-END-OF-FILE
017800         SET WK-C-CAND-EOF TO TRUE
017900         GO TO B199-PROCESS-ONE-LINE-EX
018000     END-IF.
018100     IF  NOT WK-C-SUCCESSFUL
018200         DISPLAY "STKVRCI - READ ERROR - RECIPE-INGREDIENTS-IN"
018300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018400         PERFORM Y900-ABNORMAL-TERMINATION
018500     END-IF.
018600
018650     ADD  1                  TO   WS-RUN-LINE-CNT.
018700     PERFORM C100-DETECT-CONTROL-BREAK
018800        THRU C199-DETECT-CONTROL-BREAK-EX.
018900     PERFORM C200-COMPUTE-EXTENSION
019000        THRU C299-COMPUTE-EXTENSION-EX.
019100*----------------------------------------------------------------*
019200 B199-PROCESS-ONE-LINE-EX.
019300*----------------------------------------------------------------*
019400     EXIT.
019500
019600*----------------------------------------------------------------*
019700*  C100 - RECIPE CONTROL-BREAK DETECTION                         *
019800*----------------------------------------------------------------*
019900 C100-DETECT-CONTROL-BREAK.
020000     IF  WK-C-ANY-LINE-SEEN
020100       AND RI-RECIPE-ID NOT = WS-PREVIOUS-RECIPE-ID
020200         PERFORM D000-WRITE-RECIPE-TOTALS
020300            THRU D099-WRITE-RECIPE-TOTALS-EX
020400         PERFORM C150-RESET-ACCUMULATORS
020500            THRU C159-RESET-ACCUMULATORS-EX
020600     END-IF.
020700     SET  WK-C-ANY-LINE-SEEN TO TRUE.
020800     MOVE RI-RECIPE-ID        TO WS-PREVIOUS-RECIPE-ID.
020900*----------------------------------------------------------------*
021000 C199-DETECT-CONTROL-BREAK-EX.
021100*----------------------------------------------------------------*
021200     EXIT.
021300
021400*----------------------------------------------------------------*
021500 C150-RESET-ACCUMULATORS.
021600*----------------------------------------------------------------*
021700     MOVE ZERO TO WS-RECIPE-LINE-CNT
021800                  WS-RECIPE-MISSING-CNT
021900                  WS-RECIPE-COST-SUM.
022000*----------------------------------------------------------------*
022100 C159-RESET-ACCUMULATORS-EX.
022200*----------------------------------------------------------------*
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600*  C200 - EXTEND QUANTITY BY COST-PER-UNIT, WRITE DETAIL LINE     *
022700*----------------------------------------------------------------*
022800 C200-COMPUTE-EXTENSION.
022900     IF  RI-COST-OMITTED
023000         MOVE ZERO TO RI-TOTAL-COST
023100         SET  RI-TOTAL-COST-NOT-PRESENT TO TRUE
023200         SET  RI-HAS-COST-INFO-NO       TO TRUE
023300     ELSE
023400         COMPUTE RI-TOTAL-COST ROUNDED =
023500                 RI-QUANTITY * RI-COST-PER-UNIT
023510*                        REQ# STK-2012-011 - ROUNDED, NOT
023520*                        TRUNCATED - SEE STK9J1 ABOVE.
023600         SET  RI-TOTAL-COST-IS-PRESENT TO TRUE
023700         SET  RI-HAS-COST-INFO-YES     TO TRUE
023800     END-IF.
023900
024000     PERFORM C900-WRITE-DETAIL THRU C999-WRITE-DETAIL-EX.
024100     PERFORM C800-ROLL-ACCUMULATORS THRU C899-ROLL-ACCUMULATORS-EX.
024200*----------------------------------------------------------------*
024300 C299-COMPUTE-EXTENSION-EX.
024400*----------------------------------------------------------------*
024500     EXIT.
024600
024700*----------------------------------------------------------------*
024800 C800-ROLL-ACCUMULATORS.
024900*----------------------------------------------------------------*
025000     ADD  1 TO WS-RECIPE-LINE-CNT.
025100     IF  RI-HAS-COST-INFO-NO
025200         ADD 1 TO WS-RECIPE-MISSING-CNT
025300     ELSE
025400         ADD RI-TOTAL-COST TO WS-RECIPE-COST-SUM
025500     END-IF.
025600*----------------------------------------------------------------*
025700 C899-ROLL-ACCUMULATORS-EX.
025800*----------------------------------------------------------------*
025900     EXIT.
026000
026100*----------------------------------------------------------------*
026200 C900-WRITE-DETAIL.
026300*----------------------------------------------------------------*
026400     MOVE "D"                TO RCOUT-REC-TYPE.
026500     MOVE RI-ID              TO RCOUT-ID.
026600     MOVE RI-RECIPE-ID       TO RCOUT-RECIPE-ID.
026700     MOVE RI-INGREDIENT-PRODUCT-ID TO RCOUT-INGREDIENT-PRODUCT-ID.
026800     MOVE RI-TOTAL-COST      TO RCOUT-TOTAL-COST.
026900     MOVE RI-TOTAL-COST-PRESENT TO RCOUT-TOTAL-COST-PRESENT.
027000     MOVE RI-HAS-COST-INFO   TO RCOUT-HAS-COST-INFO.
027100     MOVE WK-C-RCING-OUT-DETAIL  TO WK-C-RCING-FD-OUT-REC.
027200     WRITE WK-C-RCING-FD-OUT-REC.
027300*----------------------------------------------------------------*
027400 C999-WRITE-DETAIL-EX.
027500*----------------------------------------------------------------*
027600     EXIT.
027700
027800*----------------------------------------------------------------*
027900*  D000 - EMIT ONE RECIPE-TOTAL SUMMARY LINE                     *
028000*----------------------------------------------------------------*
028100 D000-WRITE-RECIPE-TOTALS.
028200*----------------------------------------------------------------*
028300     MOVE SPACES             TO WK-C-RCING-OUT-TOTAL.
028400     MOVE "T"                TO SUMOUT-REC-TYPE.
028500     MOVE WS-PREVIOUS-RECIPE-ID   TO SUMOUT-RECIPE-ID.
028600     MOVE WS-RECIPE-COST-SUM      TO SUMOUT-TOTAL-COST-SUM.
028700     MOVE WS-RECIPE-LINE-CNT      TO SUMOUT-LINE-COUNT.
028800     MOVE WS-RECIPE-MISSING-CNT   TO SUMOUT-MISSING-COST-COUNT.
028900     MOVE WK-C-RCING-OUT-TOTAL    TO WK-C-RCING-FD-OUT-REC.
029000     WRITE WK-C-RCING-FD-OUT-REC.
029100
029150*                        BUILD THE OPERATOR MESSAGE THROUGH THE
029160*                        SHORT-FORM VIEWS - SAME IDEA AS STKVINV's
029170*                        STK-2009-027 CHANGE.
029200     MOVE WS-PREVIOUS-RECIPE-ID   TO WS-PREVIOUS-RECIPE-SHORT.
029210     MOVE WS-RECIPE-LINE-CNT      TO RM-LINE-CNT.
029220     MOVE WS-RECIPE-MISSING-CNT   TO RM-MISSING-CNT.
029230     MOVE WS-RECIPE-COST-SUM      TO RM-COST-SUM.
029240     MOVE WS-PRECIPE-SHORT-1      TO RMV-RECIPE-PREFIX.
029300     DISPLAY "STKVRCI - RECIPE " RMV-RECIPE-PREFIX
029400             " LINES " RM-LINE-CNT
029500             " MISSING-COST " RM-MISSING-CNT
029600             " COST-SUM " RM-COST-SUM.
029700*----------------------------------------------------------------*
029800 D099-WRITE-RECIPE-TOTALS-EX.
029900*----------------------------------------------------------------*
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300 Y900-ABNORMAL-TERMINATION.
030400*----------------------------------------------------------------*
030500     SET  WK-C-ABEND-YES TO TRUE.
030600     PERFORM Z000-END-PROGRAM-ROUTINE
030700        THRU Z999-END-PROGRAM-ROUTINE-EX.
030800     GOBACK.
030900
031000*----------------------------------------------------------------*
031100 Z000-END-PROGRAM-ROUTINE.
031200*----------------------------------------------------------------*
031250     DISPLAY "STKVRCI - INGREDIENT LINES PROCESSED THIS RUN - "
031260             WS-RUN-LINE-CNT.
031300     IF  WK-C-ANY-LINE-SEEN
031400         PERFORM D000-WRITE-RECIPE-TOTALS
031500            THRU D099-WRITE-RECIPE-TOTALS-EX
031600     END-IF.
031700     CLOSE RECIPE-INGREDIENTS-IN.
031800     IF  NOT WK-C-SUCCESSFUL
031900         DISPLAY "STKVRCI - CLOSE FILE ERROR - RECIPE-INGREDIENTS-IN"
032000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032100     END-IF.
032200     CLOSE RECIPE-INGREDIENTS-OUT.
032300     IF  NOT WK-C-SUCCESSFUL
032400         DISPLAY "STKVRCI - CLOSE FILE ERROR - RECIPE-INGREDIENTS-OUT"
032500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032600     END-IF.
032700*----------------------------------------------------------------*
032800 Z999-END-PROGRAM-ROUTINE-EX.
032900*----------------------------------------------------------------*
033000     EXIT.
033100******************************************************************
033200************** END OF PROGRAM SOURCE -  STKVRCI ******************
033300******************************************************************
