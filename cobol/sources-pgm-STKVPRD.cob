000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     STKVPRD.
000500 AUTHOR.         R. SEAH.
000600 INSTALLATION.   STOCK SYSTEMS - HEAD OFFICE IT.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  VALIDATES ONE CANDIDATE PRODUCT RECORD READ FROM
001200*               PRODUCT-IN AGAINST THE EXISTING PRODUCT MASTER
001300*               (EXISTING-PRODUCTS-IN), THE CATEGORY REFERENCE
001400*               FILE (EXISTING-CATEGORIES-IN) AND THE TAG
001500*               REFERENCE FILE (TAGS-IN), THEN WRITES THE
001600*               ACCEPTED RECORD, A REJECTION MESSAGE, OR A
001700*               DELETE CONFIRMATION TO PRODUCT-OUT.  RUN MODE
001800*               (SAVE VS. DELETE) IS SELECTED BY UPSI-SWITCH-0,
001900*               SET ON BY THE CALLING JCL FOR A DELETE RUN.
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*======================================================================
002300* STK1A1  18/03/1991  R.SEAH   - INITIAL VERSION.
002400*----------------------------------------------------------------------*
002500* STK2B4  09/09/1998  K.ONG    - Y2K REMEDIATION - REVIEWED ALL DATE
002600*                                FIELDS IN THIS PROGRAM, NONE STORE A
002700*                                2-DIGIT YEAR, NO CHANGE REQUIRED.
002800*                                CERT REF Y2K-STK-004.
002900*----------------------------------------------------------------------*
003000* STK3D5  14/11/2003  ACNMHL   - REQ# STK-2003-019 - ADD SEARCH ALL
003100*                                UNIQUENESS SCANS FOR PRODUCT NAME
003200*                                AND BARCODE, REPLACING THE OLD
003300*                                MANUAL ONE-FOR-ONE COMPARE LOOPS.
003400*----------------------------------------------------------------------*
003500* STK4D1  11/02/2011  ACNTWL   - REQ# STK-2011-017 - ADD TAG-ID
003600*                                LIST FK VALIDATION AGAINST THE NEW
003700*                                TAGS-IN REFERENCE FILE.
003800*----------------------------------------------------------------------*
003900* STK5E3  30/05/2019  ACNESQ   - REQ# STK-2019-041 - ADD DELETE PATH
004000*                                AND PROD-HAS-STOCK DELETE-GUARD.
004100*----------------------------------------------------------------------*
004200* STK7G1  06/02/2022  ACNJTL   - REQ# STK-2022-009 - EXCLUDE THE
004300*                                CANDIDATE'S OWN ROW FROM THE NAME
004400*                                AND BARCODE UNIQUENESS SCANS ON AN
004500*                                UPDATE, AND ALLOW CATEGORY-ID AND
004600*                                THE TAG LIST TO BE CLEARED ON AN
004700*                                UPDATE (BOTH OPTIONAL FIELDS).
004710*----------------------------------------------------------------------*
004720* STK9K2  14/03/2023  ACNRSN   - REQ# STK-2023-006 - CORRECTED C100 TO
004730*                                STOP REJECTING A CANDIDATE THAT HAS NO
004740*                                BARCODE OR NO UNIT OF MEASURE - BOTH
004750*                                ARE OPTIONAL PER THE PRODUCT SPEC, NOT
004760*                                REQUIRED.  C160 NOW SKIPS THE BARCODE
004770*                                UNIQUENESS SEARCH WHEN NONE WAS
004780*                                SUPPLIED.  ALSO ADDED PROD-TAG-LIST-
004790*                                PRESENT TO PRODREC SO C180 CAN TELL A
004800*                                TAG LIST SENT EMPTY (CLEAR THE TAGS)
004810*                                FROM A TAG LIST NOT SENT AT ALL (LEAVE
004820*                                THE EXISTING TAGS UNCHANGED).
004821*----------------------------------------------------------------------*
004822* STK9K6  02/08/2023  ACNRSN   - REQ# STK-2023-014 - PT-BY-NAME IS
004823*                                SEARCHED WITH SEARCH ALL BUT ONLY THE
004824*                                FIRST WS-PRD-TAB-CNT SLOTS ARE EVER
004825*                                LOADED, SO THE UNUSED TAIL OF THE
004826*                                TABLE WAS NOT IN ASCENDING SEQUENCE
004827*                                AND COULD MAKE THE BINARY SEARCH SKIP
004828*                                A DUPLICATE NAME.  ADDED DEPENDING ON
004829*                                WS-PRD-TAB-CNT TO PT-BY-NAME SO THE
004830*                                SEARCH IS BOUNDED TO THE LOADED,
004831*                                SORTED PORTION ONLY.  ALSO ADDED
004832*                                CAPACITY GUARDS AFTER THE ADD 1 TO
004833*                                WS-PRD-TAB-CNT / WS-CAT-TAB-CNT /
004834*                                WS-TAG-TAB-CNT COUNTERS IN A110, A210
004835*                                AND A310 SO A SOURCE FILE LARGER THAN
004836*                                THE DECLARED TABLE ABENDS THROUGH
004837*                                Y900 INSTEAD OF SUBSCRIPTING PAST THE
004838*                                END OF THE TABLE.
004839*======================================================================
004900     EJECT
005000***************************
005100 ENVIRONMENT DIVISION.
005200***************************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-AS400.
005500 OBJECT-COMPUTER. IBM-AS400.
005600 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA
005700                 UPSI-0 IS UPSI-SWITCH-0
005800                     ON  STATUS IS U0-ON
005900                     OFF STATUS IS U0-OFF.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT PRODUCT-IN             ASSIGN TO STKPRDIN
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WK-C-FILE-STATUS.
006500     SELECT EXISTING-PRODUCTS-IN   ASSIGN TO STKPRDXT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS WK-C-FILE-STATUS.
006800     SELECT EXISTING-CATEGORIES-IN ASSIGN TO STKCATXT
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS WK-C-FILE-STATUS.
007100     SELECT TAGS-IN                ASSIGN TO STKTAGXT
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS WK-C-FILE-STATUS.
007400     SELECT PRODUCT-OUT            ASSIGN TO STKPRDOT
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS WK-C-FILE-STATUS.
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100***************
008200 FD  PRODUCT-IN
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS WK-C-PRODUCT-IN-REC.
008500 01  WK-C-PRODUCT-IN-REC.
008600     COPY PRODREC.
008700
008800 FD  EXISTING-PRODUCTS-IN
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WK-C-EXPRD-IN-REC.
009100 01  WK-C-EXPRD-IN-REC.
009200     COPY EXPRDREC.
009300
009400 FD  EXISTING-CATEGORIES-IN
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS WK-C-EXCAT-IN-REC.
009700 01  WK-C-EXCAT-IN-REC.
009800     COPY EXCATREC.
009900
010000 FD  TAGS-IN
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS WK-C-TAG-IN-REC.
010300 01  WK-C-TAG-IN-REC.
010400     COPY TAGREC.
010500
010600 FD  PRODUCT-OUT
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS WK-C-PRODUCT-OUT-REC.
010900 01  WK-C-PRODUCT-OUT-REC             PIC X(4311).
011000
011100 WORKING-STORAGE SECTION.
011200*************************
011300 01  FILLER                          PIC X(24)        VALUE
011400     "** PROGRAM STKVPRD **".
011500
011600* ------------------ PROGRAM WORKING STORAGE -------------------*
011700 01  WK-C-COMMON.
011800     COPY STKCMWS.
011900
012000 01  WK-C-WORK-AREA.
012100     05  WK-C-PRD-EOF-SW             PIC X(01) VALUE "N".
012200         88  WK-C-PRD-TABLE-EOF                VALUE "Y".
012300     05  WK-C-CAT-EOF-SW             PIC X(01) VALUE "N".
012400         88  WK-C-CAT-TABLE-EOF                VALUE "Y".
012500     05  WK-C-TAG-EOF-SW             PIC X(01) VALUE "N".
012600         88  WK-C-TAG-TABLE-EOF                VALUE "Y".
012700     05  WK-C-CAND-EOF-SW            PIC X(01) VALUE "N".
012800         88  WK-C-CAND-EOF                      VALUE "Y".
012900     05  WK-C-REJECT-SW              PIC X(01) VALUE "N".
013000         88  WK-C-CANDIDATE-REJECTED            VALUE "Y".
013100     05  WS-PRD-TAB-CNT              PIC 9(05) COMP VALUE ZERO.
013200     05  WS-CAT-TAB-CNT              PIC 9(05) COMP VALUE ZERO.
013300     05  WS-TAG-TAB-CNT              PIC 9(05) COMP VALUE ZERO.
013400     05  WS-TAG-SCAN-IDX             PIC 9(03) COMP VALUE ZERO.
013500
013510 77  WS-CANDIDATE-CNT                PIC 9(07) COMP VALUE ZERO.
013520*                        CANDIDATES READ FROM PRODUCT-IN THIS RUN,
013530*                        DISPLAYED IN THE RUN-END MESSAGE - REQ#
013540*                        STK-2023-006.
013600 01  WS-TODAY-8                      PIC 9(08) VALUE ZEROS.
013700 01  WS-TODAY-YMD REDEFINES WS-TODAY-8.
013800     05  WS-TODAY-CC                 PIC 9(02).
013900     05  WS-TODAY-YY                 PIC 9(02).
014000     05  WS-TODAY-MM                 PIC 9(02).
014100     05  WS-TODAY-DD                 PIC 9(02).
014200
014300 01  WK-C-LITERALS.
014400     05  C-YES                       PIC X(01) VALUE "Y".
014500     05  C-NO                        PIC X(01) VALUE "N".
014600     05  C-ERR-NAME-REQD             PIC X(60) VALUE
014700         "PRODUCT NAME IS REQUIRED".
014800     05  C-ERR-NAME-DUP              PIC X(60) VALUE
014900         "PRODUCT NAME ALREADY EXISTS".
015200     05  C-ERR-BARCODE-DUP           PIC X(60) VALUE
015300         "PRODUCT BARCODE ALREADY EXISTS".
015600     05  C-ERR-CATEGORY-FK           PIC X(60) VALUE
015700         "PRODUCT CATEGORY ID DOES NOT EXIST".
015800     05  C-ERR-TAG-FK                PIC X(60) VALUE
015900         "PRODUCT TAG ID DOES NOT EXIST".
016000     05  C-ERR-NOT-FOUND             PIC X(60) VALUE
016100         "PRODUCT ID NOT FOUND".
016200     05  C-ERR-HAS-STOCK             PIC X(60) VALUE
016300         "PRODUCT STILL HAS STOCK - DELETE REJECTED".
016400
016500* --------------- EXISTING-PRODUCT UNIQUENESS TABLE -------------*
016600*    LOADED FROM EXISTING-PRODUCTS-IN, ASSUMED MAINTAINED IN
016700*    ASCENDING PT-NAME-KEY ORDER SO THE NAME SCAN CAN USE
016800*    SEARCH ALL.  THE BARCODE SCAN OF THE SAME ROWS IS A PLAIN
016810*    SERIAL SEARCH SINCE THE ROWS ARE NOT ALSO IN BARCODE ORDER.
016900 01  PT-TABLE-AREA.
017000     05  PT-BY-NAME OCCURS 1 TO 8000 TIMES
017010                    DEPENDING ON WS-PRD-TAB-CNT
017100                    ASCENDING KEY IS PT-NAME-KEY
017200                    INDEXED BY PT-NAME-IDX PT-BARCODE-IDX.
017300         10  PT-NAME-ID              PIC X(36).
017400         10  PT-NAME-KEY             PIC X(100).
017500         10  PT-NAME-BARCODE         PIC X(50).
018800
018900* --------------- EXISTING-CATEGORY FK LOOKUP TABLE -------------*
019000 01  CT-TABLE-AREA.
019100     05  CT-ENTRY OCCURS 5000 TIMES
019200                  INDEXED BY CT-IDX.
019300         10  CT-ID-KEY               PIC X(36).
019400         10  FILLER                  PIC X(100).
019500         10  FILLER                  PIC X(01).
019600
019700* --------------- EXISTING-TAG FK LOOKUP TABLE -------------------*
019800 01  TG-TABLE-AREA.
019900     05  TG-ENTRY OCCURS 5000 TIMES
020000                  INDEXED BY TG-IDX.
020100         10  TG-ID-KEY               PIC X(36).
020200         10  FILLER                  PIC X(50).
020300
020400* --------------- GENERIC LEADING/TRAILING TRIM AREA -------------*
020500 01  WS-TRIM-AREA.
020600     05  WS-TRIM-FIELD               PIC X(500).
020700     05  WS-TRIM-MAXLEN              PIC 9(03) COMP.
020800     05  WS-TRIM-FIRST               PIC 9(03) COMP.
020900     05  WS-TRIM-LAST                PIC 9(03) COMP.
021000     05  WS-TRIM-RESULT              PIC X(500).
021010     05  WS-TRIM-RESULT-SHORT REDEFINES WS-TRIM-RESULT.
021020*                        SHORT VIEW USED WHEN THE FIELD BEING
021030*                        TRIMMED IS THE 50-BYTE BARCODE OR THE
021040*                        20-BYTE UNIT RATHER THAN THE 100-BYTE
021050*                        PRODUCT NAME.
021060         10  WS-TRIM-RESULT-50      PIC X(50).
021070         10  FILLER                 PIC X(450).
021100     05  WS-TRIM-RESULT-LEN          PIC 9(03) COMP.
021200
021300* --------------- OUTPUT RECORD SHAPES ----------------------------*
021400 01  WS-PRD-ACCEPT-REC.
021500     COPY PRODREC.
021600
021700 01  WS-PRD-REJECT-REC.
021800     05  REJ-PROD-ID                 PIC X(36).
021900     05  REJ-MARKER                  PIC X(11) VALUE " *REJECTED*".
022000     05  REJ-REASON                  PIC X(60).
022100     05  FILLER                      PIC X(4204).
022110
022120 01  WS-PRD-REJECT-CONSOLE-VIEW REDEFINES WS-PRD-REJECT-REC.
022130*                        SHORT VIEW USED ONLY FOR THE OPERATOR
022140*                        DISPLAY IN C900-WRITE-REJECT - REQ#
022150*                        STK-2019-041.
022160     05  RCV-PROD-ID                 PIC X(36).
022170     05  RCV-MARKER                  PIC X(11).
022180     05  RCV-REASON                  PIC X(60).
022190     05  FILLER                      PIC X(4204).
022200
022300 01  WS-PRD-DELETE-REC.
022400     05  DEL-PROD-ID                 PIC X(36).
022500     05  DEL-MARKER                  PIC X(11) VALUE " *DELETED**".
022600     05  FILLER                      PIC X(4264).
022610
022800***************************************************
022900 PROCEDURE DIVISION.
023000***************************************************
023100 MAIN-MODULE.
023200     PERFORM A000-START-PROGRAM-ROUTINE
023300        THRU A099-START-PROGRAM-ROUTINE-EX.
023400     PERFORM B000-MAIN-PROCESSING
023500        THRU B999-MAIN-PROCESSING-EX.
023600     PERFORM Z000-END-PROGRAM-ROUTINE
023700        THRU Z999-END-PROGRAM-ROUTINE-EX.
023800     GOBACK.
023900
024000*----------------------------------------------------------------*
024100 A000-START-PROGRAM-ROUTINE.
024200*----------------------------------------------------------------*
024300     ACCEPT  WS-TODAY-8              FROM DATE YYYYMMDD.
024400     DISPLAY "STKVPRD - RUN DATE " WS-TODAY-8.
024500
024600     OPEN INPUT  PRODUCT-IN.
024700     IF  NOT WK-C-SUCCESSFUL
024800         DISPLAY "STKVPRD - OPEN FILE ERROR - PRODUCT-IN"
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000         PERFORM Y900-ABNORMAL-TERMINATION
025100     END-IF.
025200     OPEN INPUT  EXISTING-PRODUCTS-IN.
025300     IF  NOT WK-C-SUCCESSFUL
025400         DISPLAY "STKVPRD - OPEN FILE ERROR - EXISTING-PRODUCTS-IN"
025500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600         PERFORM Y900-ABNORMAL-TERMINATION
025700     END-IF.
025800     OPEN INPUT  EXISTING-CATEGORIES-IN.
025900     IF  NOT WK-C-SUCCESSFUL
026000         DISPLAY "STKVPRD - OPEN FILE ERROR - EXISTING-CATEGORIES-IN"
026100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200         PERFORM Y900-ABNORMAL-TERMINATION
026300     END-IF.
026400     OPEN INPUT  TAGS-IN.
026500     IF  NOT WK-C-SUCCESSFUL
026600         DISPLAY "STKVPRD - OPEN FILE ERROR - TAGS-IN"
026700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026800         PERFORM Y900-ABNORMAL-TERMINATION
026900     END-IF.
027000     OPEN OUTPUT PRODUCT-OUT.
027100     IF  NOT WK-C-SUCCESSFUL
027200         DISPLAY "STKVPRD - OPEN FILE ERROR - PRODUCT-OUT"
027300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027400         PERFORM Y900-ABNORMAL-TERMINATION
027500     END-IF.
027600
027700     PERFORM A100-LOAD-PRODUCT-TABLE
027800        THRU A199-LOAD-PRODUCT-TABLE-EX.
027900     PERFORM A200-LOAD-CATEGORY-TABLE
028000        THRU A299-LOAD-CATEGORY-TABLE-EX.
028100     PERFORM A300-LOAD-TAG-TABLE
028200        THRU A399-LOAD-TAG-TABLE-EX.
028300*----------------------------------------------------------------*
028400 A099-START-PROGRAM-ROUTINE-EX.
028500*----------------------------------------------------------------*
028600     EXIT.
028700
028800*----------------------------------------------------------------*
028900 A100-LOAD-PRODUCT-TABLE.
029000*----------------------------------------------------------------*
029100     MOVE ZERO TO WS-PRD-TAB-CNT.
029200     MOVE "N"  TO WK-C-PRD-EOF-SW.
029300     PERFORM A110-LOAD-ONE-PRODUCT
029400        THRU A119-LOAD-ONE-PRODUCT-EX
029500        UNTIL WK-C-PRD-TABLE-EOF.
029600*----------------------------------------------------------------*
029700 A199-LOAD-PRODUCT-TABLE-EX.
029800*----------------------------------------------------------------*
029900     EXIT.
030000
030100*----------------------------------------------------------------*
030200 A110-LOAD-ONE-PRODUCT.
030300*----------------------------------------------------------------*
030400     READ EXISTING-PRODUCTS-IN.
030500     IF  WK-C-END-OF-FILE
030600         SET WK-C-PRD-TABLE-EOF TO TRUE
030700         GO TO A119-LOAD-ONE-PRODUCT-EX
030800     END-IF.
030900     IF  NOT WK-C-SUCCESSFUL
031000         DISPLAY "STKVPRD - READ ERROR - EXISTING-PRODUCTS-IN"
031100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031200         PERFORM Y900-ABNORMAL-TERMINATION
031300     END-IF.
031400     ADD  1                  TO   WS-PRD-TAB-CNT.
031410     IF  WS-PRD-TAB-CNT > 8000
031420         DISPLAY "STKVPRD - EXISTING-PRODUCTS-IN EXCEEDS PT-TABLE"
031430         DISPLAY "CAPACITY OF 8000 ENTRIES - INCREASE THE TABLE"
031440         PERFORM Y900-ABNORMAL-TERMINATION
031450     END-IF.
031500     MOVE EXIST-ID OF WK-C-EXPRD-IN-REC
031600                             TO   PT-NAME-ID     (WS-PRD-TAB-CNT).
031700     MOVE EXIST-NAME OF WK-C-EXPRD-IN-REC
031800                             TO   PT-NAME-KEY    (WS-PRD-TAB-CNT).
031900     MOVE EXIST-BARCODE OF WK-C-EXPRD-IN-REC
032000                             TO   PT-NAME-BARCODE (WS-PRD-TAB-CNT).
032100*----------------------------------------------------------------*
032200 A119-LOAD-ONE-PRODUCT-EX.
032300*----------------------------------------------------------------*
032400     EXIT.
032500
032600*----------------------------------------------------------------*
032700 A200-LOAD-CATEGORY-TABLE.
032800*----------------------------------------------------------------*
032900     MOVE ZERO TO WS-CAT-TAB-CNT.
033000     MOVE "N"  TO WK-C-CAT-EOF-SW.
033100     PERFORM A210-LOAD-ONE-CATEGORY
033200        THRU A219-LOAD-ONE-CATEGORY-EX
033300        UNTIL WK-C-CAT-TABLE-EOF.
033400*----------------------------------------------------------------*
033500 A299-LOAD-CATEGORY-TABLE-EX.
033600*----------------------------------------------------------------*
033700     EXIT.
033800
033900*----------------------------------------------------------------*
034000 A210-LOAD-ONE-CATEGORY.
034100*----------------------------------------------------------------*
034200     READ EXISTING-CATEGORIES-IN.
034300     IF  WK-C-END-OF-FILE
034400         SET WK-C-CAT-TABLE-EOF TO TRUE
034500         GO TO A219-LOAD-ONE-CATEGORY-EX
034600     END-IF.
034700     IF  NOT WK-C-SUCCESSFUL
034800         DISPLAY "STKVPRD - READ ERROR - EXISTING-CATEGORIES-IN"
034900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035000         PERFORM Y900-ABNORMAL-TERMINATION
035100     END-IF.
035200     ADD  1                  TO   WS-CAT-TAB-CNT.
035210     IF  WS-CAT-TAB-CNT > 5000
035220         DISPLAY "STKVPRD - EXISTING-CATEGORIES-IN EXCEEDS CT-TABLE"
035230         DISPLAY "CAPACITY OF 5000 ENTRIES - INCREASE THE TABLE"
035240         PERFORM Y900-ABNORMAL-TERMINATION
035250     END-IF.
035300     MOVE EXIST-ID OF WK-C-EXCAT-IN-REC
035400                             TO   CT-ID-KEY (WS-CAT-TAB-CNT).
035500*----------------------------------------------------------------*
035600 A219-LOAD-ONE-CATEGORY-EX.
035700*----------------------------------------------------------------*
035800     EXIT.
035900
036000*----------------------------------------------------------------*
036100 A300-LOAD-TAG-TABLE.
036200*----------------------------------------------------------------*
036300     MOVE ZERO TO WS-TAG-TAB-CNT.
036400     MOVE "N"  TO WK-C-TAG-EOF-SW.
036500     PERFORM A310-LOAD-ONE-TAG
036600        THRU A319-LOAD-ONE-TAG-EX
036700        UNTIL WK-C-TAG-TABLE-EOF.
036800*----------------------------------------------------------------*
036900 A399-LOAD-TAG-TABLE-EX.
037000*----------------------------------------------------------------*
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400 A310-LOAD-ONE-TAG.
037500*----------------------------------------------------------------*
037600     READ TAGS-IN.
037700     IF  WK-C-END-OF-FILE
037800         SET WK-C-TAG-TABLE-EOF TO TRUE
037900         GO TO A319-LOAD-ONE-TAG-EX
038000     END-IF.
038100     IF  NOT WK-C-SUCCESSFUL
038200         DISPLAY "STKVPRD - READ ERROR - TAGS-IN"
038300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038400         PERFORM Y900-ABNORMAL-TERMINATION
038500     END-IF.
038600     ADD  1                  TO   WS-TAG-TAB-CNT.
038610     IF  WS-TAG-TAB-CNT > 5000
038620         DISPLAY "STKVPRD - TAGS-IN EXCEEDS TG-TABLE CAPACITY OF"
038630         DISPLAY "5000 ENTRIES - INCREASE THE TABLE"
038640         PERFORM Y900-ABNORMAL-TERMINATION
038650     END-IF.
038700     MOVE TAG-ID OF WK-C-TAG-IN-REC
038800                             TO   TG-ID-KEY (WS-TAG-TAB-CNT).
038900*----------------------------------------------------------------*
039000 A319-LOAD-ONE-TAG-EX.
039100*----------------------------------------------------------------*
039200     EXIT.
039300
039400*----------------------------------------------------------------*
039500 B000-MAIN-PROCESSING.
039600*----------------------------------------------------------------*
039700     MOVE "N" TO WK-C-CAND-EOF-SW.
039800     PERFORM B100-PROCESS-ONE-CANDIDATE
039900        THRU B199-PROCESS-ONE-CANDIDATE-EX
040000        UNTIL WK-C-CAND-EOF.
040100*----------------------------------------------------------------*
040200 B999-MAIN-PROCESSING-EX.
040300*----------------------------------------------------------------*
040400     EXIT.
040500
040600*----------------------------------------------------------------*
040700 B100-PROCESS-ONE-CANDIDATE.
040800*----------------------------------------------------------------*
040900     READ PRODUCT-IN.
041000     IF  WK-C-END-OF-FILE
041100         SET WK-C-CAND-EOF TO TRUE
041200         GO TO B199-PROCESS-ONE-CANDIDATE-EX
041300     END-IF.
041400     IF  NOT WK-C-SUCCESSFUL
041500         DISPLAY "STKVPRD - READ ERROR - PRODUCT-IN"
041600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041700         PERFORM Y900-ABNORMAL-TERMINATION
041800     END-IF.
041900
041950     ADD  1                  TO   WS-CANDIDATE-CNT.
042000     MOVE "N" TO WK-C-REJECT-SW.
042100
042200     IF  UPSI-SWITCH-0 = U0-ON
042300         PERFORM C300-DELETE-PRODUCT
042400            THRU C399-DELETE-PRODUCT-EX
042500     ELSE
042600         PERFORM C100-VALIDATE-CANDIDATE
042700            THRU C199-VALIDATE-CANDIDATE-EX
042800     END-IF.
042900*----------------------------------------------------------------*
043000 B199-PROCESS-ONE-CANDIDATE-EX.
043100*----------------------------------------------------------------*
043200     EXIT.
043300
043400*----------------------------------------------------------------*
043500*  C100 - VALIDATE / SAVE PATH (CREATE OR UPDATE)                *
043600*----------------------------------------------------------------*
043700 C100-VALIDATE-CANDIDATE.
043800     MOVE SPACES TO WS-PRD-ACCEPT-REC.
043900     MOVE SPACES TO WS-PRD-REJECT-REC.
044000     MOVE PROD-ID OF WK-C-PRODUCT-IN-REC   TO REJ-PROD-ID.
044100     MOVE PROD-ID OF WK-C-PRODUCT-IN-REC   TO PROD-ID OF
044200                                              WS-PRD-ACCEPT-REC.
044300
044400*    -- NAME REQUIRED AND TRIMMED -----------------------------*
044500     MOVE PROD-NAME OF WK-C-PRODUCT-IN-REC TO WS-TRIM-FIELD.
044600     MOVE 100                              TO WS-TRIM-MAXLEN.
044700     PERFORM D000-TRIM-FIELD THRU D000-TRIM-FIELD-EX.
044800     IF  WS-TRIM-RESULT-LEN = ZERO
044900         MOVE C-ERR-NAME-REQD TO REJ-REASON
045000         PERFORM C900-WRITE-REJECT THRU C999-WRITE-REJECT-EX
045100         GO TO C199-VALIDATE-CANDIDATE-EX
045200     END-IF.
045300     MOVE WS-TRIM-RESULT (1:100) TO PROD-NAME OF WS-PRD-ACCEPT-REC.
045400
045500*    -- BARCODE OPTIONAL, TRIMMED WHEN SUPPLIED - REQ# STK-2023-006*
045600     MOVE PROD-BARCODE OF WK-C-PRODUCT-IN-REC TO WS-TRIM-FIELD.
045700     MOVE 50                               TO WS-TRIM-MAXLEN.
045800     PERFORM D000-TRIM-FIELD THRU D000-TRIM-FIELD-EX.
046400     MOVE WS-TRIM-RESULT (1:50)  TO PROD-BARCODE OF WS-PRD-ACCEPT-REC.
046500
046600*    -- UNIT OPTIONAL, TRIMMED WHEN SUPPLIED - REQ# STK-2023-006 --*
046700     MOVE PROD-UNIT OF WK-C-PRODUCT-IN-REC TO WS-TRIM-FIELD.
046800     MOVE 20                               TO WS-TRIM-MAXLEN.
046900     PERFORM D000-TRIM-FIELD THRU D000-TRIM-FIELD-EX.
047500     MOVE WS-TRIM-RESULT (1:20)  TO PROD-UNIT OF WS-PRD-ACCEPT-REC.
047600
047700*    -- DESCRIPTION AND STOCK-EXISTS FLAG PASS THROUGH -----------*
047800     MOVE PROD-DESCRIPTION OF WK-C-PRODUCT-IN-REC
047900                             TO PROD-DESCRIPTION OF WS-PRD-ACCEPT-REC.
048000     MOVE PROD-HAS-STOCK OF WK-C-PRODUCT-IN-REC
048100                             TO PROD-HAS-STOCK OF WS-PRD-ACCEPT-REC.
048200
048300*    -- NAME AND BARCODE UNIQUENESS, EXCLUDING OWN ROW ON UPDATE -*
048400     PERFORM C150-CHECK-NAME-UNIQUE THRU C159-CHECK-NAME-UNIQUE-EX.
048500     IF  WK-C-CANDIDATE-REJECTED
048600         GO TO C199-VALIDATE-CANDIDATE-EX
048700     END-IF.
048800     PERFORM C160-CHECK-BARCODE-UNIQUE THRU C169-CHECK-BARCODE-UNIQUE-EX.
048900     IF  WK-C-CANDIDATE-REJECTED
049000         GO TO C199-VALIDATE-CANDIDATE-EX
049100     END-IF.
049200
049300*    -- OPTIONAL CATEGORY-ID FK, MAY BE CLEARED ON AN UPDATE -----*
049400     PERFORM C170-CHECK-CATEGORY-FK THRU C179-CHECK-CATEGORY-FK-EX.
049500     IF  WK-C-CANDIDATE-REJECTED
049600         GO TO C199-VALIDATE-CANDIDATE-EX
049700     END-IF.
049800
049900*    -- OPTIONAL TAG-ID LIST FK, MAY BE CLEARED ON AN UPDATE -----*
050000     PERFORM C180-CHECK-TAG-FKS THRU C189-CHECK-TAG-FKS-EX.
050100     IF  WK-C-CANDIDATE-REJECTED
050200         GO TO C199-VALIDATE-CANDIDATE-EX
050300     END-IF.
050400
050500     PERFORM C900-WRITE-ACCEPT THRU C999-WRITE-ACCEPT-EX.
050600*----------------------------------------------------------------*
050700 C199-VALIDATE-CANDIDATE-EX.
050800*----------------------------------------------------------------*
050900     EXIT.
051000
051100*----------------------------------------------------------------*
051200 C150-CHECK-NAME-UNIQUE.
051300*----------------------------------------------------------------*
051400     SEARCH ALL PT-BY-NAME
051500         AT END
051510             CONTINUE
051600         WHEN PT-NAME-KEY (PT-NAME-IDX) = PROD-NAME OF WS-PRD-ACCEPT-REC
051700             IF  PT-NAME-ID (PT-NAME-IDX) NOT =
051710                 PROD-ID OF WK-C-PRODUCT-IN-REC
051720                 MOVE C-ERR-NAME-DUP TO REJ-REASON
051730                 PERFORM C900-WRITE-REJECT
051740                    THRU C999-WRITE-REJECT-EX
051750             END-IF
051800     END-SEARCH.
052200*----------------------------------------------------------------*
052300 C159-CHECK-NAME-UNIQUE-EX.
052400*----------------------------------------------------------------*
052500     EXIT.
052501
052510*----------------------------------------------------------------*
052520 C160-CHECK-BARCODE-UNIQUE.
052521*                        BARCODE IS OPTIONAL - REQ# STK-2023-006 -
052522*                        SKIP THE SEARCH WHEN NONE WAS SUPPLIED.
052530*----------------------------------------------------------------*
052535     IF  PROD-BARCODE OF WS-PRD-ACCEPT-REC = SPACES
052536         GO TO C169-CHECK-BARCODE-UNIQUE-EX
052537     END-IF.
052540     SET  PT-BARCODE-IDX TO 1.
052550     SEARCH PT-BY-NAME VARYING PT-BARCODE-IDX
052560         AT END
052570             CONTINUE
052580         WHEN PT-NAME-BARCODE (PT-BARCODE-IDX) =
052590              PROD-BARCODE OF WS-PRD-ACCEPT-REC
052600             IF  PT-NAME-ID (PT-BARCODE-IDX) NOT =
052610                 PROD-ID OF WK-C-PRODUCT-IN-REC
052620                 MOVE C-ERR-BARCODE-DUP TO REJ-REASON
052630                 PERFORM C900-WRITE-REJECT
052640                    THRU C999-WRITE-REJECT-EX
052650             END-IF
052660     END-SEARCH.
052665*----------------------------------------------------------------*
052670 C169-CHECK-BARCODE-UNIQUE-EX.
052680*----------------------------------------------------------------*
052690     EXIT.
052691
052700*----------------------------------------------------------------*
052710*  C170 - OPTIONAL CATEGORY-ID FK CHECK.  A SPACE-FILLED          *
052720*         PROD-CATEGORY-ID CLEARS THE CATEGORY ON AN UPDATE AND   *
052730*         IS NOT AN ERROR.                                        *
052740*----------------------------------------------------------------*
052750 C170-CHECK-CATEGORY-FK.
052760     MOVE PROD-CATEGORY-ID OF WK-C-PRODUCT-IN-REC
052770                          TO PROD-CATEGORY-ID OF WS-PRD-ACCEPT-REC.
052780     IF  PROD-CATEGORY-ID OF WK-C-PRODUCT-IN-REC = SPACES
052790         GO TO C179-CHECK-CATEGORY-FK-EX
052800     END-IF.
052810     SET  CT-IDX TO 1.
052820     SEARCH CT-ENTRY
052830         AT END
052840             MOVE C-ERR-CATEGORY-FK TO REJ-REASON
052850             PERFORM C900-WRITE-REJECT THRU C999-WRITE-REJECT-EX
052860         WHEN CT-ID-KEY (CT-IDX) =
052870              PROD-CATEGORY-ID OF WK-C-PRODUCT-IN-REC
052880             CONTINUE
052890     END-SEARCH.
052900*----------------------------------------------------------------*
052910 C179-CHECK-CATEGORY-FK-EX.
052920*----------------------------------------------------------------*
052930     EXIT.
052931
052940*----------------------------------------------------------------*
052950*  C180 - OPTIONAL TAG-ID LIST FK CHECK.  PROD-TAG-LIST-PRESENT   *
052955*         OF "N" MEANS THE TAG LIST WAS NOT SENT AT ALL - LEAVE   *
052958*         THE EXISTING TAGS ALONE.  "Y" WITH A ZERO PROD-TAG-     *
052959*         COUNT MEANS THE TAG LIST WAS SENT EMPTY - CLEAR THE     *
052960*         TAGS.  NEITHER CASE IS AN ERROR.  REQ# STK-2023-006.    *
052970*----------------------------------------------------------------*
052980 C180-CHECK-TAG-FKS.
052985     MOVE PROD-TAG-LIST-PRESENT OF WK-C-PRODUCT-IN-REC
052986                          TO PROD-TAG-LIST-PRESENT OF WS-PRD-ACCEPT-REC.
052987     IF  PROD-TAG-LIST-PRESENT OF WK-C-PRODUCT-IN-REC = "N"
052988         GO TO C189-CHECK-TAG-FKS-EX
052989     END-IF.
052990     MOVE PROD-TAG-COUNT OF WK-C-PRODUCT-IN-REC
053000                          TO PROD-TAG-COUNT OF WS-PRD-ACCEPT-REC.
053010     IF  PROD-TAG-COUNT OF WK-C-PRODUCT-IN-REC = ZERO
053020         GO TO C189-CHECK-TAG-FKS-EX
053030     END-IF.
053040     MOVE 1 TO WS-TAG-SCAN-IDX.
053050     PERFORM C185-CHECK-ONE-TAG THRU C186-CHECK-ONE-TAG-EX
053060        UNTIL WS-TAG-SCAN-IDX > PROD-TAG-COUNT OF WK-C-PRODUCT-IN-REC
053070           OR WK-C-CANDIDATE-REJECTED.
053080*----------------------------------------------------------------*
053090 C189-CHECK-TAG-FKS-EX.
053100*----------------------------------------------------------------*
053110     EXIT.
053111
053120*----------------------------------------------------------------*
053130 C185-CHECK-ONE-TAG.
053140*----------------------------------------------------------------*
053150     MOVE PROD-TAG-IDS (WS-TAG-SCAN-IDX) OF WK-C-PRODUCT-IN-REC
053160                          TO PROD-TAG-IDS (WS-TAG-SCAN-IDX) OF
053170                                           WS-PRD-ACCEPT-REC.
053180     SET  TG-IDX TO 1.
053190     SEARCH TG-ENTRY
053200         AT END
053210             MOVE C-ERR-TAG-FK TO REJ-REASON
053220             PERFORM C900-WRITE-REJECT THRU C999-WRITE-REJECT-EX
053230         WHEN TG-ID-KEY (TG-IDX) =
053240              PROD-TAG-IDS (WS-TAG-SCAN-IDX) OF WK-C-PRODUCT-IN-REC
053250             CONTINUE
053260     END-SEARCH.
053270     ADD  1 TO WS-TAG-SCAN-IDX.
053280*----------------------------------------------------------------*
053290 C186-CHECK-ONE-TAG-EX.
053300*----------------------------------------------------------------*
053310     EXIT.
053311
053320*----------------------------------------------------------------*
053330*  C300 - DELETE PATH                                             *
053340*----------------------------------------------------------------*
053350 C300-DELETE-PRODUCT.
053360     MOVE SPACES TO WS-PRD-REJECT-REC.
053370     MOVE PROD-ID OF WK-C-PRODUCT-IN-REC TO REJ-PROD-ID.
053380     SET  PT-NAME-IDX TO 1.
053390     SEARCH PT-BY-NAME
053400         AT END
053410             MOVE C-ERR-NOT-FOUND TO REJ-REASON
053420             PERFORM C900-WRITE-REJECT THRU C999-WRITE-REJECT-EX
053430             GO TO C399-DELETE-PRODUCT-EX
053440         WHEN PT-NAME-ID (PT-NAME-IDX) = PROD-ID OF WK-C-PRODUCT-IN-REC
053450             CONTINUE
053460     END-SEARCH.
053461
053470     IF  PROD-HAS-STOCK OF WK-C-PRODUCT-IN-REC = "Y"
053480         MOVE C-ERR-HAS-STOCK TO REJ-REASON
053490         PERFORM C900-WRITE-REJECT THRU C999-WRITE-REJECT-EX
053500         GO TO C399-DELETE-PRODUCT-EX
053510     END-IF.
053511
053520     MOVE SPACES TO WS-PRD-DELETE-REC.
053530     MOVE PROD-ID OF WK-C-PRODUCT-IN-REC TO DEL-PROD-ID.
053540     MOVE WS-PRD-DELETE-REC TO WK-C-PRODUCT-OUT-REC.
053550     WRITE WK-C-PRODUCT-OUT-REC.
053560*----------------------------------------------------------------*
053570 C399-DELETE-PRODUCT-EX.
053580*----------------------------------------------------------------*
053590     EXIT.
053591
053600*----------------------------------------------------------------*
053610 C900-WRITE-REJECT.
053620*----------------------------------------------------------------*
053630     SET  WK-C-CANDIDATE-REJECTED TO TRUE.
053640     MOVE WS-PRD-REJECT-REC TO WK-C-PRODUCT-OUT-REC.
053650     WRITE WK-C-PRODUCT-OUT-REC.
053660*----------------------------------------------------------------*
053670 C999-WRITE-REJECT-EX.
053680*----------------------------------------------------------------*
053690     EXIT.
053691
053700*----------------------------------------------------------------*
053710 C900-WRITE-ACCEPT.
053720*----------------------------------------------------------------*
053730     MOVE WS-PRD-ACCEPT-REC TO WK-C-PRODUCT-OUT-REC.
053740     WRITE WK-C-PRODUCT-OUT-REC.
053750*----------------------------------------------------------------*
053760 C999-WRITE-ACCEPT-EX.
053770*----------------------------------------------------------------*
053780     EXIT.
053781
053790*----------------------------------------------------------------*
053800*  D000 - GENERIC LEADING/TRAILING SPACE TRIM                     *
053810*          WS-TRIM-FIELD (1:WS-TRIM-MAXLEN) IN, WS-TRIM-RESULT    *
053820*          AND WS-TRIM-RESULT-LEN OUT (ZERO WHEN ALL SPACES).     *
053830*----------------------------------------------------------------*
053840 D000-TRIM-FIELD.
053850     MOVE SPACES TO WS-TRIM-RESULT.
053860     MOVE ZERO   TO WS-TRIM-RESULT-LEN.
053870     MOVE 1      TO WS-TRIM-FIRST.
053880     PERFORM D010-SCAN-FIRST THRU D019-SCAN-FIRST-EX
053890        UNTIL WS-TRIM-FIRST > WS-TRIM-MAXLEN
053900           OR WS-TRIM-FIELD (WS-TRIM-FIRST:1) NOT = SPACE.
053910     IF  WS-TRIM-FIRST > WS-TRIM-MAXLEN
053920         GO TO D000-TRIM-FIELD-EX
053930     END-IF.
053940     MOVE WS-TRIM-MAXLEN TO WS-TRIM-LAST.
053950     PERFORM D020-SCAN-LAST THRU D029-SCAN-LAST-EX
053960        UNTIL WS-TRIM-LAST < WS-TRIM-FIRST
053970           OR WS-TRIM-FIELD (WS-TRIM-LAST:1) NOT = SPACE.
053980     COMPUTE WS-TRIM-RESULT-LEN =
053990             WS-TRIM-LAST - WS-TRIM-FIRST + 1.
054000     MOVE WS-TRIM-FIELD (WS-TRIM-FIRST:WS-TRIM-RESULT-LEN)
054010                          TO WS-TRIM-RESULT (1:WS-TRIM-RESULT-LEN).
054020*----------------------------------------------------------------*
054030 D000-TRIM-FIELD-EX.
054040*----------------------------------------------------------------*
054050     EXIT.
054051
054060 D010-SCAN-FIRST.
054070     ADD 1 TO WS-TRIM-FIRST.
054080 D019-SCAN-FIRST-EX.
054090     EXIT.
054091
054100 D020-SCAN-LAST.
054110     SUBTRACT 1 FROM WS-TRIM-LAST.
054120 D029-SCAN-LAST-EX.
054130     EXIT.
054131
054140*----------------------------------------------------------------*
054150 Y900-ABNORMAL-TERMINATION.
054160*----------------------------------------------------------------*
054170     SET  WK-C-ABEND-YES TO TRUE.
054180     PERFORM Z000-END-PROGRAM-ROUTINE
054190        THRU Z999-END-PROGRAM-ROUTINE-EX.
054200     GOBACK.
054201
054210*----------------------------------------------------------------*
054220 Z000-END-PROGRAM-ROUTINE.
054230*----------------------------------------------------------------*
054235     DISPLAY "STKVPRD - CANDIDATES PROCESSED THIS RUN - "
054236             WS-CANDIDATE-CNT.
054240     CLOSE PRODUCT-IN.
054250     IF  NOT WK-C-SUCCESSFUL
054260         DISPLAY "STKVPRD - CLOSE FILE ERROR - PRODUCT-IN"
054270         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054280     END-IF.
054290     CLOSE EXISTING-PRODUCTS-IN.
054300     IF  NOT WK-C-SUCCESSFUL
054310         DISPLAY "STKVPRD - CLOSE FILE ERROR - EXISTING-PRODUCTS-IN"
054320         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054330     END-IF.
054340     CLOSE EXISTING-CATEGORIES-IN.
054350     IF  NOT WK-C-SUCCESSFUL
054360         DISPLAY "STKVPRD - CLOSE FILE ERROR - EXISTING-CATEGORIES-IN"
054370         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054380     END-IF.
054390     CLOSE TAGS-IN.
054400     IF  NOT WK-C-SUCCESSFUL
054410         DISPLAY "STKVPRD - CLOSE FILE ERROR - TAGS-IN"
054420         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054430     END-IF.
054440     CLOSE PRODUCT-OUT.
054450     IF  NOT WK-C-SUCCESSFUL
054460         DISPLAY "STKVPRD - CLOSE FILE ERROR - PRODUCT-OUT"
054470         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054480     END-IF.
054490*----------------------------------------------------------------*
054500 Z999-END-PROGRAM-ROUTINE-EX.
054510*----------------------------------------------------------------*
054520     EXIT.
054530******************************************************************
054540************** END OF PROGRAM SOURCE -  STKVPRD ******************
054550******************************************************************