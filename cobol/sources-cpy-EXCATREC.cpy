000100***************************************************************
000200* EXCATREC.CPYBK
000300* STOCK SYSTEM - EXISTING CATEGORY TABLE ENTRY
000400* (EXISTING-CATEGORIES-IN)
000500*---------------------------------------------------------------
000600* ONE ENTRY PER EXISTING CATEGORY.  LOADED BY STKVCAT INTO
000700* CT-TABLE FOR NAME UNIQUENESS AND ID LOOKUP, AND ALSO LOADED BY
000800* STKVPRD (SAME LAYOUT, SAME PHYSICAL FILE) TO RESOLVE THE
000900* PROD-CATEGORY-ID FK.  RECORD LENGTH IS 137 BYTES (36+100+1
001000* FILLER PAD).
001100*---------------------------------------------------------------
001200* HISTORY OF MODIFICATION:
001300*===============================================================
001400* STK1A1  14/03/1991  R.SEAH   - INITIAL VERSION.
001500*===============================================================
001600     05  EXIST-ID                    PIC X(36).
001700*                        UUID OF THE EXISTING CATEGORY ROW
001800     05  EXIST-NAME                  PIC X(100).
001900*                        NAME ALREADY ON FILE - COLLISION CHECK
002000     05  FILLER                      PIC X(01).
