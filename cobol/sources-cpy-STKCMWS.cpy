000100***************************************************************
000200* STKCMWS.CPYBK
000300* STOCK SYSTEM - COMMON WORK AREA
000400*---------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600*===============================================================
000700* STK1A1  14/03/1991  R.SEAH   - INITIAL VERSION, MODELLED ON
000800*                                THE TRF SYSTEM'S ASCMWS COMMON
000900*                                AREA SO ALL STK PROGRAMS SHARE
001000*                                ONE FILE-STATUS CONDITION SET.
001100* STK2B4  09/09/1998  K.ONG    - Y2K: NO DATE FIELDS IN THIS
001200*                                COPYBOOK - REVIEWED, NO CHANGE
001300*                                NEEDED, CERT REF Y2K-STK-004.
001400* STK3C2  22/07/2003  ACNMHL   - ADD WK-C-DUPLICATE-KEY CONDITION
001500*                                FOR THE SEARCH ALL UNIQUENESS
001600*                                CHECKS IN STKVPRD/STKVCAT.
001700*===============================================================
001800     05  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
001900         88  WK-C-SUCCESSFUL                    VALUE "00".
002000         88  WK-C-END-OF-FILE                   VALUE "10".
002100         88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002200         88  WK-C-DUPLICATE-KEY                 VALUE "22".
002300     05  WK-C-ABEND-SW               PIC X(01) VALUE "N".
002400         88  WK-C-ABEND-YES                     VALUE "Y".
002500         88  WK-C-ABEND-NO                      VALUE "N".
002600     05  FILLER                      PIC X(01).
