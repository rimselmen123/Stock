000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     STKVCAT.
000500 AUTHOR.         R. SEAH.
000600 INSTALLATION.   STOCK SYSTEMS - HEAD OFFICE IT.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  VALIDATES ONE CANDIDATE CATEGORY RECORD READ
001200*               FROM CATEGORY-IN AGAINST THE EXISTING CATEGORY
001300*               MASTER (EXISTING-CATEGORIES-IN) AND WRITES THE
001400*               ACCEPTED/TRIMMED RECORD, A REJECTION MESSAGE, OR
001500*               A DELETE CONFIRMATION TO CATEGORY-OUT.  RUN MODE
001600*               (SAVE VS. DELETE) IS SELECTED BY UPSI-SWITCH-0,
001700*               SET ON BY THE CALLING JCL FOR A DELETE RUN.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*======================================================================
002100* STK1A1  14/03/1991  R.SEAH   - INITIAL VERSION.
002200*----------------------------------------------------------------------*
002300* STK2B4  09/09/1998  K.ONG    - Y2K REMEDIATION - REVIEWED ALL DATE
002400*                                FIELDS IN THIS PROGRAM, NONE STORE A
002500*                                2-DIGIT YEAR, NO CHANGE REQUIRED.
002600*                                CERT REF Y2K-STK-004.
002700*----------------------------------------------------------------------*
002800* STK3C2  22/07/2003  ACNMHL   - REQ# STK-2003-018 - ADD SEARCH ALL
002900*                                UNIQUENESS SCAN AGAINST EXISTING-
003000*                                CATEGORIES-IN, REPLACING THE OLD
003100*                                MANUAL ONE-FOR-ONE COMPARE LOOP.
003200*----------------------------------------------------------------------*
003300* STK5E3  30/05/2019  ACNESQ   - REQ# STK-2019-041 - ADD DELETE PATH
003400*                                AND CAT-HAS-PRODUCTS DELETE-GUARD.
003500*----------------------------------------------------------------------*
003600* STK7G1  06/02/2022  ACNJTL   - REQ# STK-2022-009 - EXCLUDE THE
003700*                                CANDIDATE'S OWN ROW FROM THE NAME
003800*                                UNIQUENESS SCAN ON AN UPDATE.
003810*----------------------------------------------------------------------*
003820* STK9K3  14/03/2023  ACNRSN   - REQ# STK-2023-007 - ADDED A RUN-END
003830*                                CANDIDATE COUNT MESSAGE FOR THE
003840*                                OPERATOR LOG.
003850*----------------------------------------------------------------------*
003860* STK9K7  02/08/2023  ACNRSN   - REQ# STK-2023-014 - CT-ENTRY IS
003861*                                SEARCHED WITH SEARCH ALL BUT ONLY THE
003862*                                FIRST WS-CAT-TAB-CNT SLOTS ARE EVER
003863*                                LOADED, SO THE UNUSED TAIL OF THE
003864*                                TABLE WAS NOT IN ASCENDING SEQUENCE
003865*                                AND COULD MAKE THE BINARY SEARCH SKIP
003866*                                A DUPLICATE NAME.  ADDED DEPENDING ON
003867*                                WS-CAT-TAB-CNT TO CT-ENTRY SO THE
003868*                                SEARCH IS BOUNDED TO THE LOADED,
003869*                                SORTED PORTION ONLY.  ALSO ADDED A
003870*                                CAPACITY GUARD AFTER THE ADD 1 TO
003871*                                WS-CAT-TAB-CNT IN A110 SO A SOURCE
003872*                                FILE LARGER THAN THE DECLARED TABLE
003873*                                ABENDS THROUGH Y900 INSTEAD OF
003874*                                SUBSCRIPTING PAST THE END OF THE
003875*                                TABLE.
003900*======================================================================
004000     EJECT
004100***************************
004200 ENVIRONMENT DIVISION.
004300***************************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA
004800                 UPSI-0 IS UPSI-SWITCH-0
004900                     ON  STATUS IS U0-ON
005000                     OFF STATUS IS U0-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CATEGORY-IN            ASSIGN TO STKCATIN
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WK-C-FILE-STATUS.
005600     SELECT EXISTING-CATEGORIES-IN ASSIGN TO STKCATXT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900     SELECT CATEGORY-OUT           ASSIGN TO STKCATOT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WK-C-FILE-STATUS.
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600***************
006700 FD  CATEGORY-IN
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS WK-C-CATEGORY-IN-REC.
007000 01  WK-C-CATEGORY-IN-REC.
007100     COPY CATREC.
007200
007300 FD  EXISTING-CATEGORIES-IN
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WK-C-EXCAT-IN-REC.
007600 01  WK-C-EXCAT-IN-REC.
007700     COPY EXCATREC.
007800
007900 FD  CATEGORY-OUT
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS WK-C-CATEGORY-OUT-REC.
008200 01  WK-C-CATEGORY-OUT-REC             PIC X(138).
008300
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER                          PIC X(24)        VALUE
008700     "** PROGRAM STKVCAT **".
008800
008900* ------------------ PROGRAM WORKING STORAGE -------------------*
009000 01  WK-C-COMMON.
009100     COPY STKCMWS.
009200
009300 01  WK-C-WORK-AREA.
009400     05  WK-C-TABLE-EOF-SW           PIC X(01) VALUE "N".
009500         88  WK-C-TABLE-EOF                    VALUE "Y".
009600     05  WK-C-CAND-EOF-SW            PIC X(01) VALUE "N".
009700         88  WK-C-CAND-EOF                     VALUE "Y".
009800     05  WK-C-REJECT-SW              PIC X(01) VALUE "N".
009900         88  WK-C-CANDIDATE-REJECTED           VALUE "Y".
010000     05  WS-CAT-TAB-CNT              PIC 9(04) COMP VALUE ZERO.
010100     05  WS-OWN-ROW-IDX              PIC 9(04) COMP VALUE ZERO.
010200
010210 77  WS-CANDIDATE-CNT                PIC 9(07) COMP VALUE ZERO.
010220*                        CANDIDATES READ FROM CATEGORY-IN THIS
010230*                        RUN, DISPLAYED IN THE RUN-END MESSAGE.
010300 01  WS-TODAY-8                      PIC 9(08) VALUE ZEROS.
010400 01  WS-TODAY-YMD REDEFINES WS-TODAY-8.
010500     05  WS-TODAY-CC                 PIC 9(02).
010600     05  WS-TODAY-YY                 PIC 9(02).
010700     05  WS-TODAY-MM                 PIC 9(02).
010800     05  WS-TODAY-DD                 PIC 9(02).
010900
011000 01  WK-C-LITERALS.
011100     05  C-YES                       PIC X(01) VALUE "Y".
011200     05  C-NO                        PIC X(01) VALUE "N".
011300     05  C-ERR-NAME-REQD             PIC X(60) VALUE
011400         "CATEGORY NAME IS REQUIRED".
011500     05  C-ERR-NAME-DUP              PIC X(60) VALUE
011600         "CATEGORY NAME ALREADY EXISTS".
011700     05  C-ERR-NOT-FOUND             PIC X(60) VALUE
011800         "CATEGORY ID NOT FOUND".
011900     05  C-ERR-HAS-PRODUCTS          PIC X(60) VALUE
012000         "CATEGORY STILL HAS PRODUCTS - DELETE REJECTED".
012100
012200* --------------- EXISTING-CATEGORY UNIQUENESS TABLE -----------*
012300 01  CT-TABLE-AREA.
012400     05  CT-ENTRY OCCURS 1 TO 5000 TIMES
012410                  DEPENDING ON WS-CAT-TAB-CNT
012500                  ASCENDING KEY IS CT-NAME-KEY
012600                  INDEXED BY CT-IDX.
012700         10  CT-RAW                  PIC X(137).
012800         10  CT-FIELDS REDEFINES CT-RAW.
012900             15  CT-ID-KEY           PIC X(36).
013000             15  CT-NAME-KEY         PIC X(100).
013100             15  FILLER              PIC X(01).
013200
013300* --------------- GENERIC LEADING/TRAILING TRIM AREA -----------*
013400 01  WS-TRIM-AREA.
013500     05  WS-TRIM-FIELD               PIC X(100).
013600     05  WS-TRIM-MAXLEN              PIC 9(03) COMP.
013700     05  WS-TRIM-FIRST               PIC 9(03) COMP.
013800     05  WS-TRIM-LAST                PIC 9(03) COMP.
013900     05  WS-TRIM-RESULT              PIC X(100).
014000     05  WS-TRIM-RESULT-LEN          PIC 9(03) COMP.
014100
014200* --------------- OUTPUT RECORD SHAPES --------------------------*
014300 01  WS-CAT-ACCEPT-REC.
014400     COPY CATREC.
014500
014600 01  WS-CAT-REJECT-REC.
014700     05  REJ-CAT-ID                  PIC X(36).
014800     05  REJ-MARKER                  PIC X(11) VALUE " *REJECTED*".
014900     05  REJ-REASON                  PIC X(60).
015000     05  FILLER                      PIC X(31).
015010
015020 01  WS-CAT-REJECT-CONSOLE-VIEW REDEFINES WS-CAT-REJECT-REC.
015030*                        SHORT VIEW USED ONLY FOR THE OPERATOR
015040*                        DISPLAY IN C900-WRITE-REJECT - REQ#
015050*                        STK-2019-041.
015060     05  RCV-CAT-ID                  PIC X(36).
015070     05  RCV-MARKER                  PIC X(11).
015080     05  RCV-REASON                  PIC X(60).
015090     05  FILLER                      PIC X(31).
015100
015200 01  WS-CAT-DELETE-REC.
015300     05  DEL-CAT-ID                  PIC X(36).
015400     05  DEL-MARKER                  PIC X(11) VALUE " *DELETED**".
015500     05  FILLER                      PIC X(91).
015600
015700***************************************************
015800 PROCEDURE DIVISION.
015900***************************************************
016000 MAIN-MODULE.
016100     PERFORM A000-START-PROGRAM-ROUTINE
016200        THRU A099-START-PROGRAM-ROUTINE-EX.
016300     PERFORM B000-MAIN-PROCESSING
016400        THRU B999-MAIN-PROCESSING-EX.
016500     PERFORM Z000-END-PROGRAM-ROUTINE
016600        THRU Z999-END-PROGRAM-ROUTINE-EX.
016700     GOBACK.
016800
016900*----------------------------------------------------------------*
017000 A000-START-PROGRAM-ROUTINE.
017100*----------------------------------------------------------------*
017200     ACCEPT  WS-TODAY-8              FROM DATE YYYYMMDD.
017300     DISPLAY "STKVCAT - RUN DATE " WS-TODAY-8.
017400
017500     OPEN INPUT  CATEGORY-IN.
017600     IF  NOT WK-C-SUCCESSFUL
017700         DISPLAY "STKVCAT - OPEN FILE ERROR - CATEGORY-IN"
017800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017900         PERFORM Y900-ABNORMAL-TERMINATION
018000     END-IF.
018100
018200     OPEN INPUT  EXISTING-CATEGORIES-IN.
018300     IF  NOT WK-C-SUCCESSFUL
018400         DISPLAY "STKVCAT - OPEN FILE ERROR - EXISTING-CATEGORIES-IN"
018500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018600         PERFORM Y900-ABNORMAL-TERMINATION
018700     END-IF.
018800
018900     OPEN OUTPUT CATEGORY-OUT.
019400     IF  NOT WK-C-SUCCESSFUL
019500         DISPLAY "STKVCAT - OPEN FILE ERROR - CATEGORY-OUT"
019600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700         PERFORM Y900-ABNORMAL-TERMINATION
019800     END-IF.
019900
020000     PERFORM A100-LOAD-CATEGORY-TABLE
020100        THRU A199-LOAD-CATEGORY-TABLE-EX.
020200*----------------------------------------------------------------*
020300 A099-START-PROGRAM-ROUTINE-EX.
020400*----------------------------------------------------------------*
020500     EXIT.
020600
020700*----------------------------------------------------------------*
020800 A100-LOAD-CATEGORY-TABLE.
020900*----------------------------------------------------------------*
021000     MOVE ZERO TO WS-CAT-TAB-CNT.
021100     MOVE "N"  TO WK-C-TABLE-EOF-SW.
021200     PERFORM A110-LOAD-ONE-CATEGORY
021300        THRU A119-LOAD-ONE-CATEGORY-EX
021400        UNTIL WK-C-TABLE-EOF.
021500*----------------------------------------------------------------*
021600 A199-LOAD-CATEGORY-TABLE-EX.
021700*----------------------------------------------------------------*
021800     EXIT.
021900
022000*----------------------------------------------------------------*
022100 A110-LOAD-ONE-CATEGORY.
022200*----------------------------------------------------------------*
022300     READ EXISTING-CATEGORIES-IN.
022400     IF  WK-C-END-OF-FILE
022500         SET WK-C-TABLE-EOF TO TRUE
022600         GO TO A119-LOAD-ONE-CATEGORY-EX
022700     END-IF.
022800     IF  NOT WK-C-SUCCESSFUL
022900         DISPLAY "STKVCAT - READ ERROR - EXISTING-CATEGORIES-IN"
023000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023100         PERFORM Y900-ABNORMAL-TERMINATION
023200     END-IF.
023300     ADD  1                  TO   WS-CAT-TAB-CNT.
023310     IF  WS-CAT-TAB-CNT > 5000
023320         DISPLAY "STKVCAT - EXISTING-CATEGORIES-IN EXCEEDS CT-TABLE"
023330         DISPLAY "CAPACITY OF 5000 ENTRIES - INCREASE THE TABLE"
023340         PERFORM Y900-ABNORMAL-TERMINATION
023350     END-IF.
023400     MOVE EXIST-ID           TO   CT-ID-KEY   (WS-CAT-TAB-CNT).
023500     MOVE EXIST-NAME         TO   CT-NAME-KEY (WS-CAT-TAB-CNT).
023600*----------------------------------------------------------------*
023700 A119-LOAD-ONE-CATEGORY-EX.
023800*----------------------------------------------------------------*
023900     EXIT.
024000
024100*----------------------------------------------------------------*
024200 B000-MAIN-PROCESSING.
024300*----------------------------------------------------------------*
024400     MOVE "N" TO WK-C-CAND-EOF-SW.
024500     PERFORM B100-PROCESS-ONE-CANDIDATE
024600        THRU B199-PROCESS-ONE-CANDIDATE-EX
024700        UNTIL WK-C-CAND-EOF.
024800*----------------------------------------------------------------*
024900 B999-MAIN-PROCESSING-EX.
025000*----------------------------------------------------------------*
025100     EXIT.
025200
025300*----------------------------------------------------------------*
025400 B100-PROCESS-ONE-CANDIDATE.
025500*----------------------------------------------------------------*
025600     READ CATEGORY-IN.
025700     IF  WK-C-END-OF-FILE
025800         SET WK-C-CAND-EOF TO TRUE
025900         GO TO B199-PROCESS-ONE-CANDIDATE-EX
026000     END-IF.
026100     IF  NOT WK-C-SUCCESSFUL
026200         DISPLAY "STKVCAT - READ ERROR - CATEGORY-IN"
026300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026400         PERFORM Y900-ABNORMAL-TERMINATION
026500     END-IF.
026600
026650     ADD  1                  TO   WS-CANDIDATE-CNT.
026700     MOVE "N"    TO WK-C-REJECT-SW.
026800
026900     IF  UPSI-SWITCH-0 = U0-ON
027000         PERFORM C300-DELETE-CATEGORY
027100            THRU C399-DELETE-CATEGORY-EX
027200     ELSE
027300         PERFORM C100-VALIDATE-CANDIDATE
027400            THRU C199-VALIDATE-CANDIDATE-EX
027500     END-IF.
027600*----------------------------------------------------------------*
027700 B199-PROCESS-ONE-CANDIDATE-EX.
027800*----------------------------------------------------------------*
027900     EXIT.
028000
028100*----------------------------------------------------------------*
028200*  C100 - VALIDATE / SAVE PATH (CREATE OR UPDATE)                *
028300*----------------------------------------------------------------*
028400 C100-VALIDATE-CANDIDATE.
028500     MOVE SPACES             TO   WS-CAT-REJECT-REC.
028600     MOVE CAT-ID OF WK-C-CATEGORY-IN-REC  TO   REJ-CAT-ID.
028700
028800*    -- REQUIRED FIELD CHECK ------------------------------------
028900     IF  CAT-NAME OF WK-C-CATEGORY-IN-REC = SPACES
029000         MOVE C-ERR-NAME-REQD TO   REJ-REASON
029100         PERFORM C900-WRITE-REJECT THRU C999-WRITE-REJECT-EX
029200         GO TO C199-VALIDATE-CANDIDATE-EX
029300     END-IF.
029400
029500*    -- TRIM CAT-NAME ---------------------------------------------
029600     MOVE CAT-NAME OF WK-C-CATEGORY-IN-REC   TO WS-TRIM-FIELD.
029700     MOVE 100                                TO WS-TRIM-MAXLEN.
029800     PERFORM D000-TRIM-FIELD THRU D000-TRIM-FIELD-EX.
029900     IF  WS-TRIM-RESULT-LEN = ZERO
030000         MOVE C-ERR-NAME-REQD TO   REJ-REASON
030100         PERFORM C900-WRITE-REJECT THRU C999-WRITE-REJECT-EX
030200         GO TO C199-VALIDATE-CANDIDATE-EX
030300     END-IF.
030400     MOVE WS-TRIM-RESULT     TO   CAT-NAME OF WS-CAT-ACCEPT-REC.
030500     MOVE CAT-ID OF WK-C-CATEGORY-IN-REC
030600                             TO   CAT-ID OF WS-CAT-ACCEPT-REC.
030700     MOVE CAT-HAS-PRODUCTS OF WK-C-CATEGORY-IN-REC
030800                             TO   CAT-HAS-PRODUCTS OF WS-CAT-ACCEPT-REC.
030900
031000*    -- NAME UNIQUENESS SCAN, EXCLUDING OWN ROW ON UPDATE ---------
031100     PERFORM C150-CHECK-NAME-UNIQUE THRU C159-CHECK-NAME-UNIQUE-EX.
031200     IF  WK-C-CANDIDATE-REJECTED
031300         GO TO C199-VALIDATE-CANDIDATE-EX
031400     END-IF.
031500
031600     PERFORM C900-WRITE-ACCEPT THRU C999-WRITE-ACCEPT-EX.
031700*----------------------------------------------------------------*
031800 C199-VALIDATE-CANDIDATE-EX.
031900*----------------------------------------------------------------*
032000     EXIT.
032100
032200*----------------------------------------------------------------*
032300 C150-CHECK-NAME-UNIQUE.
032400*----------------------------------------------------------------*
032500     SEARCH ALL CT-ENTRY
032600         AT END
032700             CONTINUE
032800         WHEN CT-NAME-KEY (CT-IDX) = WS-TRIM-RESULT (1:100)
032900             IF  CT-ID-KEY (CT-IDX) NOT =
033000                 CAT-ID OF WK-C-CATEGORY-IN-REC
033100                 MOVE C-ERR-NAME-DUP TO REJ-REASON
033200                 PERFORM C900-WRITE-REJECT
033300                    THRU C999-WRITE-REJECT-EX
033400             END-IF
033500     END-SEARCH.
033600*----------------------------------------------------------------*
033700 C159-CHECK-NAME-UNIQUE-EX.
033800*----------------------------------------------------------------*
033900     EXIT.
034000
034100*----------------------------------------------------------------*
034200*  C300 - DELETE PATH                                            *
034300*----------------------------------------------------------------*
034400 C300-DELETE-CATEGORY.
034500     MOVE SPACES TO WS-CAT-REJECT-REC.
034600     MOVE CAT-ID OF WK-C-CATEGORY-IN-REC TO REJ-CAT-ID.
034700     SET  CT-IDX TO 1.
034800     SEARCH CT-ENTRY
034900         AT END
035000             MOVE C-ERR-NOT-FOUND TO REJ-REASON
035100             PERFORM C900-WRITE-REJECT THRU C999-WRITE-REJECT-EX
035200             GO TO C399-DELETE-CATEGORY-EX
035300         WHEN CT-ID-KEY (CT-IDX) = CAT-ID OF WK-C-CATEGORY-IN-REC
035400             CONTINUE
035500     END-SEARCH.
035600
035700     IF  CAT-HAS-PRODUCTS OF WK-C-CATEGORY-IN-REC = "Y"
035800         MOVE C-ERR-HAS-PRODUCTS TO REJ-REASON
035900         PERFORM C900-WRITE-REJECT THRU C999-WRITE-REJECT-EX
036000         GO TO C399-DELETE-CATEGORY-EX
036100     END-IF.
036200
036300     MOVE CAT-ID OF WK-C-CATEGORY-IN-REC TO DEL-CAT-ID.
036400     MOVE WS-CAT-DELETE-REC  TO   WK-C-CATEGORY-OUT-REC.
036500     WRITE WK-C-CATEGORY-OUT-REC.
036600*----------------------------------------------------------------*
036700 C399-DELETE-CATEGORY-EX.
036800*----------------------------------------------------------------*
036900     EXIT.
037000
037100*----------------------------------------------------------------*
037200 C900-WRITE-REJECT.
037300*----------------------------------------------------------------*
037400     SET  WK-C-CANDIDATE-REJECTED TO TRUE.
037500     MOVE WS-CAT-REJECT-REC TO WK-C-CATEGORY-OUT-REC.
037600     WRITE WK-C-CATEGORY-OUT-REC.
037700*----------------------------------------------------------------*
037800 C999-WRITE-REJECT-EX.
037900*----------------------------------------------------------------*
038000     EXIT.
038100
038200*----------------------------------------------------------------*
038300 C900-WRITE-ACCEPT.
038400*----------------------------------------------------------------*
038500     MOVE WS-CAT-ACCEPT-REC  TO   WK-C-CATEGORY-OUT-REC.
038600     WRITE WK-C-CATEGORY-OUT-REC.
038700*----------------------------------------------------------------*
038800 C999-WRITE-ACCEPT-EX.
038900*----------------------------------------------------------------*
039000     EXIT.
039100
039200*----------------------------------------------------------------*
039300*  D000 - GENERIC LEADING/TRAILING SPACE TRIM                    *
039400*          WS-TRIM-FIELD (1:WS-TRIM-MAXLEN) IN, WS-TRIM-RESULT   *
039500*          AND WS-TRIM-RESULT-LEN OUT (ZERO WHEN ALL SPACES).    *
039600*----------------------------------------------------------------*
039700 D000-TRIM-FIELD.
039800     MOVE SPACES TO WS-TRIM-RESULT.
039900     MOVE ZERO   TO WS-TRIM-RESULT-LEN.
040000     MOVE 1      TO WS-TRIM-FIRST.
040100     PERFORM D010-SCAN-FIRST THRU D019-SCAN-FIRST-EX
040200        UNTIL WS-TRIM-FIRST > WS-TRIM-MAXLEN
040300           OR WS-TRIM-FIELD (WS-TRIM-FIRST:1) NOT = SPACE.
040400     IF  WS-TRIM-FIRST > WS-TRIM-MAXLEN
040500         GO TO D000-TRIM-FIELD-EX
040600     END-IF.
040700     MOVE WS-TRIM-MAXLEN TO WS-TRIM-LAST.
040800     PERFORM D020-SCAN-LAST THRU D029-SCAN-LAST-EX
040900        UNTIL WS-TRIM-LAST < WS-TRIM-FIRST
041000           OR WS-TRIM-FIELD (WS-TRIM-LAST:1) NOT = SPACE.
041100     COMPUTE WS-TRIM-RESULT-LEN =
041200             WS-TRIM-LAST - WS-TRIM-FIRST + 1.
041300     MOVE WS-TRIM-FIELD (WS-TRIM-FIRST:WS-TRIM-RESULT-LEN)
041400                             TO WS-TRIM-RESULT (1:WS-TRIM-RESULT-LEN).
041500*----------------------------------------------------------------*
041600 D000-TRIM-FIELD-EX.
041700*----------------------------------------------------------------*
041800     EXIT.
041900
042000 D010-SCAN-FIRST.
042100     ADD 1 TO WS-TRIM-FIRST.
042200 D019-SCAN-FIRST-EX.
042300     EXIT.
042400
042500 D020-SCAN-LAST.
042600     SUBTRACT 1 FROM WS-TRIM-LAST.
042700 D029-SCAN-LAST-EX.
042800     EXIT.
042900
043000*----------------------------------------------------------------*
043100 Y900-ABNORMAL-TERMINATION.
043200*----------------------------------------------------------------*
043300     SET  WK-C-ABEND-YES TO TRUE.
043400     PERFORM Z000-END-PROGRAM-ROUTINE
043500        THRU Z999-END-PROGRAM-ROUTINE-EX.
043600     GOBACK.
043700
043800*----------------------------------------------------------------*
043900 Z000-END-PROGRAM-ROUTINE.
044000*----------------------------------------------------------------*
044050     DISPLAY "STKVCAT - CANDIDATES PROCESSED THIS RUN - "
044060             WS-CANDIDATE-CNT.
044100     CLOSE CATEGORY-IN.
044200     IF  NOT WK-C-SUCCESSFUL
044300         DISPLAY "STKVCAT - CLOSE FILE ERROR - CATEGORY-IN"
044400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044500     END-IF.
044600     CLOSE EXISTING-CATEGORIES-IN.
044700     IF  NOT WK-C-SUCCESSFUL
044800         DISPLAY "STKVCAT - CLOSE FILE ERROR - EXISTING-CATEGORIES-IN"
044900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045000     END-IF.
045100     CLOSE CATEGORY-OUT.
045200     IF  NOT WK-C-SUCCESSFUL
045300         DISPLAY "STKVCAT - CLOSE FILE ERROR - CATEGORY-OUT"
045400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045500     END-IF.
045600*----------------------------------------------------------------*
045700 Z999-END-PROGRAM-ROUTINE-EX.
045800*----------------------------------------------------------------*
045900     EXIT.
046000******************************************************************
046100************** END OF PROGRAM SOURCE -  STKVCAT ******************
046200******************************************************************
