000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     STKVINV.
000500 AUTHOR.         R. SEAH.
000600 INSTALLATION.   STOCK SYSTEMS - HEAD OFFICE IT.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  READS THE PHYSICAL INVENTORY COUNT LINES ON
001200*               INVENTORY-LINES-IN (PRE-SORTED BY THE STOCKTAKE
001300*               EXTRACT JOB ON SESSION THEN PRODUCT), COMPUTES
001400*               THE COUNTED-VS-EXPECTED VARIANCE FOR EACH LINE
001500*               AND CLASSIFIES IT SURPLUS/SHORTAGE, THEN ROLLS
001600*               PER-SESSION TOTALS TO A SUMMARY LINE EMITTED ON
001700*               EACH SESSION CONTROL BREAK.  NO RECORD IS EVER
001800*               REJECTED BY THIS PROGRAM - IT IS A PURE
001900*               CALCULATION PASS, NOT A VALIDATION PASS.
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*======================================================================
002300* STK1B2  02/04/1991  R.SEAH   - INITIAL VERSION.
002400*----------------------------------------------------------------------*
002500* STK2B4  09/09/1998  K.ONG    - Y2K REMEDIATION - REVIEWED ALL DATE
002600*                                FIELDS IN THIS PROGRAM, NONE STORE A
002700*                                2-DIGIT YEAR, NO CHANGE REQUIRED.
002800*                                CERT REF Y2K-STK-004.
002900*----------------------------------------------------------------------*
003000* STK6F2  17/11/2005  ACNMHL   - REQ# STK-2005-063 - ADD THE
003100*                                PER-SESSION SUMMARY LINE ON THE
003200*                                CONTROL BREAK; PREVIOUSLY THIS
003300*                                PROGRAM WROTE DETAIL LINES ONLY
003400*                                AND TOTALS WERE TALLIED BY A
003500*                                SEPARATE SPREADSHEET STEP.
003600*----------------------------------------------------------------------*
003700* STK8H4  19/08/2009  ACNTWL   - REQ# STK-2009-027 - SHORTEN THE
003800*                                CONTROL-BREAK CONSOLE MESSAGE TO
003900*                                THE FIRST 8 CHARACTERS OF THE
004000*                                SESSION ID - FULL UUID WAS
004100*                                WRAPPING THE OPERATOR SCREEN.
004110*----------------------------------------------------------------------*
004120* STK9K4  14/03/2023  ACNRSN   - REQ# STK-2023-008 - ADDED A RUN-END
004130*                                LINE COUNT MESSAGE FOR THE OPERATOR
004140*                                LOG.
004200*======================================================================
004300     EJECT
004400***************************
004500 ENVIRONMENT DIVISION.
004600***************************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA
005100                 UPSI-0 IS UPSI-SWITCH-0
005200                     ON  STATUS IS U0-ON
005300                     OFF STATUS IS U0-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT INVENTORY-LINES-IN     ASSIGN TO STKINVIN
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900     SELECT INVENTORY-LINES-OUT    ASSIGN TO STKINVOT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WK-C-FILE-STATUS.
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600***************
006700 FD  INVENTORY-LINES-IN
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS WK-C-INVLN-IN-REC.
007000 01  WK-C-INVLN-IN-REC.
007100     COPY INVLNREC.
007200
007300 FD  INVENTORY-LINES-OUT
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WK-C-INVLN-FD-OUT-REC.
007600 01  WK-C-INVLN-FD-OUT-REC             PIC X(130).
007700
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                          PIC X(24)        VALUE
008100     "** PROGRAM STKVINV **".
008200
008300* ------------------ PROGRAM WORKING STORAGE -------------------*
008400 01  WK-C-COMMON.
008500     COPY STKCMWS.
008600
008700 01  WK-C-WORK-AREA.
008800     05  WK-C-CAND-EOF-SW            PIC X(01) VALUE "N".
008900         88  WK-C-CAND-EOF                     VALUE "Y".
009000     05  WK-C-ANY-LINE-SW            PIC X(01) VALUE "N".
009100         88  WK-C-ANY-LINE-SEEN                VALUE "Y".
009200     05  WS-PREVIOUS-SESSION-ID      PIC X(36) VALUE SPACES.
009300     05  WS-SESSION-LINE-CNT         PIC 9(07) COMP VALUE ZERO.
009400     05  WS-SESSION-DISCREP-CNT      PIC 9(07) COMP VALUE ZERO.
009500     05  WS-SESSION-SURPLUS-CNT      PIC 9(07) COMP VALUE ZERO.
009600     05  WS-SESSION-SHORTAGE-CNT     PIC 9(07) COMP VALUE ZERO.
009700     05  WS-SESSION-DIFF-SUM         PIC S9(09) COMP VALUE ZERO.
009800
009810 77  WS-RUN-LINE-CNT                 PIC 9(07) COMP VALUE ZERO.
009820*                        TOTAL INVENTORY-LINES-IN RECORDS READ
009830*                        ACROSS ALL SESSIONS THIS RUN, DISPLAYED
009840*                        IN THE RUN-END MESSAGE.
009900 01  WS-TODAY-8                      PIC 9(08) VALUE ZEROS.
010000 01  WS-TODAY-YMD REDEFINES WS-TODAY-8.
010100     05  WS-TODAY-CC                 PIC 9(02).
010200     05  WS-TODAY-YY                 PIC 9(02).
010300     05  WS-TODAY-MM                 PIC 9(02).
010400     05  WS-TODAY-DD                 PIC 9(02).
010500
010600* --------------- SESSION-ID DISPLAY SHORT-FORM -----------------*
010700* REQ# STK-2009-027 - THE OPERATOR CONSOLE ONLY SHOWS THE FIRST  *
010800* 8 CHARACTERS OF THE SESSION UUID ON THE CONTROL-BREAK MESSAGE. *
010900*------------------------------------------------------------------*
011000 01  WS-PREVIOUS-SESSION-SHORT REDEFINES WS-PREVIOUS-SESSION-ID.
011100     05  WS-PSESS-SHORT-1            PIC X(08).
011200     05  FILLER                      PIC X(28).
011300
011400* --------------- OPERATOR SUMMARY DISPLAY AREA ------------------*
011500 01  WS-SESSION-MSG-AREA.
011600     05  SM-SESSION-ID               PIC X(36).
011700     05  SM-LINE-CNT                 PIC 9(07).
011800     05  SM-DISCREP-CNT              PIC 9(07).
011900     05  SM-SURPLUS-CNT              PIC 9(07).
012000     05  SM-SHORTAGE-CNT             PIC S9(09).
012100     05  FILLER                      PIC X(10).
012200
012300 01  WS-SESSION-MSG-SHORT-VIEW REDEFINES WS-SESSION-MSG-AREA.
012400*                        SHORT VIEW - FIRST 8 CHARS OF THE
012500*                        SESSION ID ONLY - REQ# STK-2009-027.
012600     05  SMV-SESSION-PREFIX          PIC X(08).
012700     05  FILLER                      PIC X(69).
012800
012900***************************************************
013000 PROCEDURE DIVISION.
013100***************************************************
013200 MAIN-MODULE.
013300     PERFORM A000-START-PROGRAM-ROUTINE
013400        THRU A099-START-PROGRAM-ROUTINE-EX.
013500     PERFORM B000-MAIN-PROCESSING
013600        THRU B999-MAIN-PROCESSING-EX.
013700     PERFORM Z000-END-PROGRAM-ROUTINE
013800        THRU Z999-END-PROGRAM-ROUTINE-EX.
013900     GOBACK.
014000
014100*----------------------------------------------------------------*
014200 A000-START-PROGRAM-ROUTINE.
014300*----------------------------------------------------------------*
014400     ACCEPT  WS-TODAY-8              FROM DATE YYYYMMDD.
014500     DISPLAY "STKVINV - RUN DATE " WS-TODAY-8.
014600
014700     OPEN INPUT  INVENTORY-LINES-IN.
014800     IF  NOT WK-C-SUCCESSFUL
014900         DISPLAY "STKVINV - OPEN FILE ERROR - INVENTORY-LINES-IN"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100         PERFORM Y900-ABNORMAL-TERMINATION
015200     END-IF.
015300
015400     OPEN OUTPUT INVENTORY-LINES-OUT.
015500     IF  NOT WK-C-SUCCESSFUL
015600         DISPLAY "STKVINV - OPEN FILE ERROR - INVENTORY-LINES-OUT"
015700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015800         PERFORM Y900-ABNORMAL-TERMINATION
015900     END-IF.
016000*----------------------------------------------------------------*
016100 A099-START-PROGRAM-ROUTINE-EX.
016200*----------------------------------------------------------------*
016300     EXIT.
016400
016500*----------------------------------------------------------------*
016600 B000-MAIN-PROCESSING.
016700*----------------------------------------------------------------*
016800     MOVE "N" TO WK-C-CAND-EOF-SW.
016900     PERFORM B100-PROCESS-ONE-LINE
017000        THRU B199-PROCESS-ONE-LINE-EX
017100        UNTIL WK-C-CAND-EOF.
017200*----------------------------------------------------------------*
017300 B999-MAIN-PROCESSING-EX.
017400*----------------------------------------------------------------*
017500     EXIT.
017600
017700*----------------------------------------------------------------*
017800 B100-PROCESS-ONE-LINE.
017900*----------------------------------------------------------------*
018000     READ INVENTORY-LINES-IN.
018100     IF  WK-C-END-OF-FILE
018200         SET WK-C-CAND-EOF TO TRUE
018300         GO TO B199-PROCESS-ONE-LINE-EX
018400     END-IF.
018500     IF  NOT WK-C-SUCCESSFUL
018600         DISPLAY "STKVINV - READ ERROR - INVENTORY-LINES-IN"
018700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018800         PERFORM Y900-ABNORMAL-TERMINATION
018900     END-IF.
019000
019050     ADD  1                  TO   WS-RUN-LINE-CNT.
019100     PERFORM C100-DETECT-CONTROL-BREAK
019200        THRU C199-DETECT-CONTROL-BREAK-EX.
019300     PERFORM C200-COMPUTE-DIFFERENCE
019400        THRU C299-COMPUTE-DIFFERENCE-EX.
019500*----------------------------------------------------------------*
019600 B199-PROCESS-ONE-LINE-EX.
019700*----------------------------------------------------------------*
019800     EXIT.
019900
020000*----------------------------------------------------------------*
020100*  C100 - SESSION CONTROL-BREAK DETECTION                        *
020200*----------------------------------------------------------------*
020300 C100-DETECT-CONTROL-BREAK.
020400     IF  WK-C-ANY-LINE-SEEN
020500       AND INV-SESSION-ID NOT = WS-PREVIOUS-SESSION-ID
020600         PERFORM D000-WRITE-SESSION-TOTALS
020700            THRU D099-WRITE-SESSION-TOTALS-EX
020800         PERFORM C150-RESET-ACCUMULATORS
020900            THRU C159-RESET-ACCUMULATORS-EX
021000     END-IF.
021100     SET  WK-C-ANY-LINE-SEEN TO TRUE.
021200     MOVE INV-SESSION-ID      TO WS-PREVIOUS-SESSION-ID.
021300*----------------------------------------------------------------*
021400 C199-DETECT-CONTROL-BREAK-EX.
021500*----------------------------------------------------------------*
021600     EXIT.
021700
021800*----------------------------------------------------------------*
021900 C150-RESET-ACCUMULATORS.
022000*----------------------------------------------------------------*
022100     MOVE ZERO TO WS-SESSION-LINE-CNT
022200                  WS-SESSION-DISCREP-CNT
022300                  WS-SESSION-SURPLUS-CNT
022400                  WS-SESSION-SHORTAGE-CNT
022500                  WS-SESSION-DIFF-SUM.
022600*----------------------------------------------------------------*
022700 C159-RESET-ACCUMULATORS-EX.
022800*----------------------------------------------------------------*
022900     EXIT.
023000
023100*----------------------------------------------------------------*
023200*  C200 - COMPUTE VARIANCE, CLASSIFY, WRITE DETAIL LINE           *
023300*----------------------------------------------------------------*
023400 C200-COMPUTE-DIFFERENCE.
023500     IF  INV-EXPECTED-QTY-PRESENT = "N"
023600       OR INV-COUNTED-QTY-PRESENT = "N"
023700         MOVE ZERO TO INV-DIFFERENCE
023800         SET  INV-DIFFERENCE-NOT-PRESENT TO TRUE
023900         SET  INV-DISCREPANCY-NO         TO TRUE
024000         SET  INV-SURPLUS-NO             TO TRUE
024100         SET  INV-SHORTAGE-NO            TO TRUE
024200     ELSE
024300         COMPUTE INV-DIFFERENCE =
024400                 INV-COUNTED-QTY - INV-EXPECTED-QTY
024500         SET  INV-DIFFERENCE-IS-PRESENT TO TRUE
024600         IF  INV-DIFFERENCE = ZERO
024700             SET INV-DISCREPANCY-NO TO TRUE
024800             SET INV-SURPLUS-NO     TO TRUE
024900             SET INV-SHORTAGE-NO    TO TRUE
025000         ELSE
025100             SET INV-DISCREPANCY-YES TO TRUE
025200             IF  INV-DIFFERENCE > ZERO
025300                 SET INV-SURPLUS-YES  TO TRUE
025400                 SET INV-SHORTAGE-NO  TO TRUE
025500             ELSE
025600                 SET INV-SURPLUS-NO   TO TRUE
025700                 SET INV-SHORTAGE-YES TO TRUE
025800             END-IF
025900         END-IF
026000     END-IF.
026100
026200     PERFORM C900-WRITE-DETAIL THRU C999-WRITE-DETAIL-EX.
026300     PERFORM C800-ROLL-ACCUMULATORS THRU C899-ROLL-ACCUMULATORS-EX.
026400*----------------------------------------------------------------*
026500 C299-COMPUTE-DIFFERENCE-EX.
026600*----------------------------------------------------------------*
026700     EXIT.
026800
026900*----------------------------------------------------------------*
027000 C800-ROLL-ACCUMULATORS.
027100*----------------------------------------------------------------*
027200     ADD  1 TO WS-SESSION-LINE-CNT.
027300     IF  INV-DISCREPANCY-YES
027400         ADD 1 TO WS-SESSION-DISCREP-CNT
027500     END-IF.
027600     IF  INV-SURPLUS-YES
027700         ADD 1 TO WS-SESSION-SURPLUS-CNT
027800     END-IF.
027900     IF  INV-SHORTAGE-YES
028000         ADD 1 TO WS-SESSION-SHORTAGE-CNT
028100     END-IF.
028200     IF  INV-DIFFERENCE-IS-PRESENT
028300         ADD INV-DIFFERENCE TO WS-SESSION-DIFF-SUM
028400     END-IF.
028500*----------------------------------------------------------------*
028600 C899-ROLL-ACCUMULATORS-EX.
028700*----------------------------------------------------------------*
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100 C900-WRITE-DETAIL.
029200*----------------------------------------------------------------*
029300     MOVE "D"                TO INVOUT-REC-TYPE.
029400     MOVE INV-LINE-ID        TO INVOUT-LINE-ID.
029500     MOVE INV-SESSION-ID     TO INVOUT-SESSION-ID.
029600     MOVE INV-PRODUCT-ID     TO INVOUT-PRODUCT-ID.
029700     MOVE INV-DIFFERENCE     TO INVOUT-DIFFERENCE.
029800     MOVE INV-DIFFERENCE-PRESENT TO INVOUT-DIFFERENCE-PRESENT.
029900     MOVE INV-HAS-DISCREPANCY    TO INVOUT-HAS-DISCREPANCY.
030000     MOVE INV-IS-SURPLUS         TO INVOUT-IS-SURPLUS.
030100     MOVE INV-IS-SHORTAGE        TO INVOUT-IS-SHORTAGE.
030200     MOVE WK-C-INVLN-OUT-DETAIL  TO WK-C-INVLN-FD-OUT-REC.
030300     WRITE WK-C-INVLN-FD-OUT-REC.
030400*----------------------------------------------------------------*
030500 C999-WRITE-DETAIL-EX.
030600*----------------------------------------------------------------*
030700     EXIT.
030800
030900*----------------------------------------------------------------*
031000*  D000 - EMIT ONE SESSION-TOTAL SUMMARY LINE                    *
031100*----------------------------------------------------------------*
031200 D000-WRITE-SESSION-TOTALS.
031300*----------------------------------------------------------------*
031400     MOVE SPACES             TO WK-C-INVLN-OUT-TOTAL.
031500     MOVE "T"                TO SUMOUT-REC-TYPE.
031600     MOVE WS-PREVIOUS-SESSION-ID  TO SUMOUT-SESSION-ID.
031700     MOVE WS-SESSION-LINE-CNT     TO SUMOUT-LINE-COUNT.
031800     MOVE WS-SESSION-DISCREP-CNT  TO SUMOUT-DISCREPANT-COUNT.
031900     MOVE WS-SESSION-SURPLUS-CNT  TO SUMOUT-SURPLUS-COUNT.
032000     MOVE WS-SESSION-SHORTAGE-CNT TO SUMOUT-SHORTAGE-COUNT.
032100     MOVE WS-SESSION-DIFF-SUM     TO SUMOUT-DIFFERENCE-SUM.
032200     MOVE WK-C-INVLN-OUT-TOTAL    TO WK-C-INVLN-FD-OUT-REC.
032300     WRITE WK-C-INVLN-FD-OUT-REC.
032400
032500*                        REQ# STK-2009-027 - BUILD THE OPERATOR
032600*                        MESSAGE THROUGH THE SHORT-FORM VIEWS SO
032700*                        THE SESSION ID NEVER WRAPS THE SCREEN.
032800     MOVE WS-PREVIOUS-SESSION-ID  TO WS-PREVIOUS-SESSION-SHORT.
032900     MOVE WS-SESSION-LINE-CNT     TO SM-LINE-CNT.
033100     MOVE WS-SESSION-DISCREP-CNT  TO SM-DISCREP-CNT.
033200     MOVE WS-SESSION-SURPLUS-CNT  TO SM-SURPLUS-CNT.
033300     MOVE WS-SESSION-SHORTAGE-CNT TO SM-SHORTAGE-CNT.
033400     MOVE WS-PSESS-SHORT-1        TO SMV-SESSION-PREFIX.
033500     DISPLAY "STKVINV - SESSION " SMV-SESSION-PREFIX
033600             " LINES " SM-LINE-CNT
033700             " DISCREPANT " SM-DISCREP-CNT
033800             " SURPLUS " SM-SURPLUS-CNT
033900             " SHORTAGE " SM-SHORTAGE-CNT.
034000*----------------------------------------------------------------*
034100 D099-WRITE-SESSION-TOTALS-EX.
034150*----------------------------------------------------------------*
034160     EXIT.
034170
034180*----------------------------------------------------------------*
034200 Y900-ABNORMAL-TERMINATION.
034300*----------------------------------------------------------------*
034400     SET  WK-C-ABEND-YES TO TRUE.
034500     PERFORM Z000-END-PROGRAM-ROUTINE
034600        THRU Z999-END-PROGRAM-ROUTINE-EX.
034700     GOBACK.
034800
034900*----------------------------------------------------------------*
035000 Z000-END-PROGRAM-ROUTINE.
035100*----------------------------------------------------------------*
035150     DISPLAY "STKVINV - INVENTORY LINES PROCESSED THIS RUN - "
035160             WS-RUN-LINE-CNT.
035200     IF  WK-C-ANY-LINE-SEEN
035300         PERFORM D000-WRITE-SESSION-TOTALS
035400            THRU D099-WRITE-SESSION-TOTALS-EX
035500     END-IF.
035600     CLOSE INVENTORY-LINES-IN.
035700     IF  NOT WK-C-SUCCESSFUL
035800         DISPLAY "STKVINV - CLOSE FILE ERROR - INVENTORY-LINES-IN"
035900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036000     END-IF.
036100     CLOSE INVENTORY-LINES-OUT.
036200     IF  NOT WK-C-SUCCESSFUL
036300         DISPLAY "STKVINV - CLOSE FILE ERROR - INVENTORY-LINES-OUT"
036400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036500     END-IF.
036600*----------------------------------------------------------------*
036700 Z999-END-PROGRAM-ROUTINE-EX.
036800*----------------------------------------------------------------*
036900     EXIT.
037000******************************************************************
037100************** END OF PROGRAM SOURCE -  STKVINV ******************
037200******************************************************************
