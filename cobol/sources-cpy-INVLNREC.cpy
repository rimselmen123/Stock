000100***************************************************************
000200* INVLNREC.CPYBK
000300* STOCK SYSTEM - PHYSICAL INVENTORY COUNT LINE
000400* (INVENTORY-LINES-IN/OUT)
000500*---------------------------------------------------------------
000600* WK-C-INVLN-RECORD IS THE INVENTORY-LINES-IN LAYOUT, RECORD
000700* LENGTH 128 BYTES (36+36+36+9+1+9+1).  WK-C-INVLN-COMPUTED HOLDS
000800* THE FIVE FIELDS STKVINV DERIVES FOR EACH LINE.
000900* WK-C-INVLN-OUT-DETAIL/WK-C-INVLN-OUT-TOTAL ARE THE TWO RECORD
001000* SHAPES WRITTEN TO INVENTORY-LINES-OUT, BOTH 130 BYTES, ONE
001100* PER SESSION CONTROL BREAK, DISTINGUISHED BY THE LEADING
001200* RECORD-TYPE BYTE.
001300*---------------------------------------------------------------
001400* HISTORY OF MODIFICATION:
001500*===============================================================
001600* STK1A1  14/03/1991  R.SEAH   - INITIAL VERSION.
001700* STK6F2  17/11/2005  ACNMHL   - ADD SESSION-TOTAL SUMMARY RECORD
001800*                                SHAPE ON CONTROL BREAK, REQ#
001900*                                STK-2005-063.
002000*===============================================================
002100     05  WK-C-INVLN-RECORD.
002200         10  INV-LINE-ID             PIC X(36).
002300*                        UUID OF THE INVENTORY LINE
002400         10  INV-SESSION-ID          PIC X(36).
002500*                        FK TO SESSION - CONTROL BREAK KEY
002600         10  INV-PRODUCT-ID          PIC X(36).
002700*                        FK TO PRODUCT BEING COUNTED
002800         10  INV-EXPECTED-QTY        PIC S9(09).
002900*                        QTY SYSTEM EXPECTS - MAY BE NOT-PRESENT
003000         10  INV-EXPECTED-QTY-PRESENT PIC X(01).
003100             88  INV-EXPECTED-SUPPLIED         VALUE "Y".
003200             88  INV-EXPECTED-OMITTED          VALUE "N".
003300         10  INV-COUNTED-QTY         PIC S9(09).
003400*                        QTY PHYSICALLY COUNTED - MAY BE OMITTED
003500         10  INV-COUNTED-QTY-PRESENT PIC X(01).
003600             88  INV-COUNTED-SUPPLIED          VALUE "Y".
003700             88  INV-COUNTED-OMITTED           VALUE "N".
003800
003900     05  WK-C-INVLN-COMPUTED.
004000         10  INV-DIFFERENCE          PIC S9(09).
004100*                        COUNTED MINUS EXPECTED - IF BOTH PRESENT
004200         10  INV-DIFFERENCE-PRESENT  PIC X(01).
004300             88  INV-DIFFERENCE-IS-PRESENT    VALUE "Y".
004400             88  INV-DIFFERENCE-NOT-PRESENT   VALUE "N".
004500         10  INV-HAS-DISCREPANCY     PIC X(01).
004600             88  INV-DISCREPANCY-YES           VALUE "Y".
004700             88  INV-DISCREPANCY-NO            VALUE "N".
004800         10  INV-IS-SURPLUS          PIC X(01).
004900             88  INV-SURPLUS-YES               VALUE "Y".
005000             88  INV-SURPLUS-NO                VALUE "N".
005100         10  INV-IS-SHORTAGE         PIC X(01).
005200             88  INV-SHORTAGE-YES              VALUE "Y".
005300             88  INV-SHORTAGE-NO               VALUE "N".
005400
005500     05  WK-C-INVLN-OUT-DETAIL.
005600         10  INVOUT-REC-TYPE         PIC X(01) VALUE "D".
005700         10  INVOUT-LINE-ID          PIC X(36).
005800         10  INVOUT-SESSION-ID       PIC X(36).
005900         10  INVOUT-PRODUCT-ID       PIC X(36).
006000         10  INVOUT-DIFFERENCE       PIC S9(09).
006100         10  INVOUT-DIFFERENCE-PRESENT PIC X(01).
006200         10  INVOUT-HAS-DISCREPANCY  PIC X(01).
006300         10  INVOUT-IS-SURPLUS       PIC X(01).
006400         10  INVOUT-IS-SHORTAGE      PIC X(01).
006500         10  FILLER                  PIC X(08).
006600
006700     05  WK-C-INVLN-OUT-TOTAL REDEFINES WK-C-INVLN-OUT-DETAIL.
006800         10  SUMOUT-REC-TYPE         PIC X(01).
006900         10  SUMOUT-SESSION-ID       PIC X(36).
007000         10  SUMOUT-LINE-COUNT       PIC 9(07).
007100*                        LINES SEEN IN THIS SESSION
007200         10  SUMOUT-DISCREPANT-COUNT PIC 9(07).
007300         10  SUMOUT-SURPLUS-COUNT    PIC 9(07).
007400         10  SUMOUT-SHORTAGE-COUNT   PIC 9(07).
007500         10  SUMOUT-DIFFERENCE-SUM   PIC S9(09).
007600*                        SUM OF INV-DIFFERENCE WHERE PRESENT
007700         10  FILLER                  PIC X(56).
