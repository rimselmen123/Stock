000100***************************************************************
000200* CATREC.CPYBK
000300* STOCK SYSTEM - CANDIDATE CATEGORY RECORD (CATEGORY-IN/OUT)
000400*---------------------------------------------------------------
000500* ONE RECORD PER RUN OF STKVCAT - THE CATEGORY TO BE VALIDATED,
000600* SAVED (CREATE/UPDATE) OR DELETED.  RECORD LENGTH IS 138 BYTES
000700* (36+100+1+1 FILLER PAD).
000800*---------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*===============================================================
001100* STK1A1  14/03/1991  R.SEAH   - INITIAL VERSION.
001200* STK5E3  30/05/2019  ACNESQ   - ADD CAT-HAS-PRODUCTS DELETE-GUARD
001300*                                FLAG, REQ# STK-2019-041.
001400*===============================================================
001500     05  CAT-ID                      PIC X(36).
001600*                        UUID OF THE CATEGORY (BLANK ON CREATE)
001700     05  CAT-NAME                    PIC X(100).
001800*                        CATEGORY NAME - REQUIRED, MUST BE UNIQUE
001900     05  CAT-HAS-PRODUCTS            PIC X(01).
002000*                        "Y"/"N" - PRODUCTS REFERENCE IT - GUARD
002100         88  CAT-PRODUCTS-EXIST               VALUE "Y".
002200         88  CAT-PRODUCTS-NOT-EXIST            VALUE "N".
002300     05  FILLER                      PIC X(01).
