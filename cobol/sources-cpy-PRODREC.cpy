000100***************************************************************
000200* PRODREC.CPYBK
000300* STOCK SYSTEM - CANDIDATE PRODUCT RECORD (PRODUCT-IN/OUT)
000400*---------------------------------------------------------------
000500* ONE RECORD PER RUN OF STKVPRD - THE PRODUCT TO BE VALIDATED,
000600* SAVED (CREATE/UPDATE) OR DELETED.  TRUE RECORD LENGTH IS 4311
000700* BYTES (36+100+50+20+500+36+2+(36*99)+1+1+1); THE TAG-ID TABLE AT
000800* OCCURS 99 DOMINATES THE RECORD - THIS IS NOT A TYPO.
000900*---------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*===============================================================
001200* STK1A1  14/03/1991  R.SEAH   - INITIAL VERSION.
001300* STK2B4  09/09/1998  K.ONG    - Y2K: NO DATE FIELDS IN THIS
001400*                                RECORD - REVIEWED, NO CHANGE
001500*                                NEEDED, CERT REF Y2K-STK-004.
001600* STK4D1  11/02/2011  ACNTWL   - ADD PROD-TAG-COUNT/PROD-TAG-IDS
001700*                                FOR THE NEW PRODUCT-TAGGING
001800*                                FEATURE, REQ# STK-2011-017.
001900* STK5E3  30/05/2019  ACNESQ   - ADD PROD-HAS-STOCK DELETE-GUARD
002000*                                FLAG, REQ# STK-2019-041.
002010* STK9K2  14/03/2023  ACNRSN   - ADD PROD-TAG-LIST-PRESENT FLAG SO
002020*                                AN UPDATE CAN TELL "TAG LIST SENT
002030*                                EMPTY" FROM "TAG LIST NOT SENT",
002040*                                REQ# STK-2023-006.  RECORD GROWS
002050*                                BY 1 BYTE, NOW 4311.
002100*===============================================================
002200     05  PROD-ID                     PIC X(36).
002300*                        UUID OF THE PRODUCT (BLANK ON CREATE)
002400     05  PROD-NAME                   PIC X(100).
002500*                        PRODUCT NAME - REQUIRED
002600     05  PROD-BARCODE                PIC X(50).
002700*                        OPTIONAL BARCODE - MUST BE UNIQUE
002800     05  PROD-UNIT                   PIC X(20).
002900*                        OPTIONAL UNIT OF MEASURE
003000     05  PROD-DESCRIPTION            PIC X(500).
003100*                        OPTIONAL FREE-TEXT DESCRIPTION
003200     05  PROD-CATEGORY-ID            PIC X(36).
003300*                        OPTIONAL FK TO CATEGORY - BLANK=NONE
003400     05  PROD-TAG-COUNT              PIC 9(02).
003500*                        NUMBER OF PROD-TAG-IDS ENTRIES SUPPLIED
003600     05  PROD-TAG-IDS                PIC X(36) OCCURS 99 TIMES.
003700*                        FK TO TAG-RECORD, ONE PER TAG-COUNT
003710     05  PROD-TAG-LIST-PRESENT       PIC X(01).
003720*                        "Y"=TAG LIST SENT (COUNT MAY BE ZERO,
003730*                        MEANING CLEAR THE TAGS) - "N"=TAG LIST
003740*                        NOT SENT, LEAVE EXISTING TAGS UNCHANGED
003750         88  PROD-TAG-LIST-SUPPLIED           VALUE "Y".
003760         88  PROD-TAG-LIST-OMITTED            VALUE "N".
003800     05  PROD-HAS-STOCK              PIC X(01).
003900*                        "Y"/"N" - STOCK EXISTS - DELETE GUARD
004000         88  PROD-STOCK-EXISTS               VALUE "Y".
004100         88  PROD-STOCK-NOT-EXISTS            VALUE "N".
004200     05  FILLER                      PIC X(01).
