000100***************************************************************
000200* EXPRDREC.CPYBK
000300* STOCK SYSTEM - EXISTING PRODUCT TABLE ENTRY (EXISTING-PRODUCTS-IN)
000400*---------------------------------------------------------------
000500* ONE ENTRY PER EXISTING PRODUCT, LOADED BY STKVPRD INTO PR-TABLE
000600* AND SEARCHED FOR NAME/BARCODE UNIQUENESS.  RECORD LENGTH IS 187
000700* BYTES (36+100+50+1).
000800*---------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*===============================================================
001100* STK1A1  14/03/1991  R.SEAH   - INITIAL VERSION.
001200*===============================================================
001300     05  EXIST-ID                    PIC X(36).
001400*                        UUID OF THE EXISTING PRODUCT ROW
001500     05  EXIST-NAME                  PIC X(100).
001600*                        NAME ALREADY ON FILE - COLLISION CHECK
001700     05  EXIST-BARCODE               PIC X(50).
001800*                        BARCODE ALREADY ON FILE - COLLISION CHECK
001900     05  FILLER                      PIC X(01).
